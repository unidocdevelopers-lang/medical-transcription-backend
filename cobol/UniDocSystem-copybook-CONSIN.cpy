000100******************************************************************
000200* CONSIN                                                         *
000300* CONSULTATION-TRANSCRIPTION INPUT RECORD                        *
000400* ONE RECORD PER CONSULTATION HANDED OFF BY THE FRONT-DESK       *
000500* DICTATION-CAPTURE SYSTEM.  MEDICAL-TEXT IS THE RAW DICTATED    *
000600* NOTE - EVERYTHING THE POSTING RUN EXTRACTS COMES OUT OF IT.    *
000700*                                                                *
000800* 021311 RTM ORIGINAL LAYOUT FOR THE CONSULTATION-POSTING RUN    *
000900* 030412 RTM ADDED RESERVE-FILLER FOR A FUTURE CLINIC-CODE FIELD *
000950* 081511 CDW THE FOUR BUSINESS FIELDS ABOVE ARE THE WHOLE OF THE  *
000960*             CONSULTATION-POSTING CONTRACT AND SUM TO 643 BYTES  *
000970*             ON THEIR OWN - CONSULT-ID(10) + PATIENT-NAME(30) +  *
000980*             PATIENT-AGE(3) + MEDICAL-TEXT(600).  THE FILLER     *
000985*             BELOW IS STILL THE 030412 RESERVE, NOT PART OF THE  *
000990*             643-BYTE CONTRACT.  QA TICKET #7014                 *
001000******************************************************************
001100 01  CONSULT-IN-REC.
001200     05  CONSULT-ID-I                PIC X(10).
001300     05  PATIENT-NAME-I              PIC X(30).
001400     05  PATIENT-AGE-I               PIC X(03).
001500     05  MEDICAL-TEXT-I              PIC X(600).
001600     05  FILLER                      PIC X(07) VALUE SPACES.
