000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  INVMATCH.
000300       AUTHOR. R. T. MERCER.
000400       INSTALLATION. COBOL DEVELOPMENT CENTER.
000500       DATE-WRITTEN. 05/22/91.
000600       DATE-COMPILED. 05/22/91.
000700       SECURITY. NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*          SUBPROGRAM CALLED FROM CONSPOST FOR EACH CONSULTATION.
001300*          SCANS THE UPPERCASED, NORMALIZED DICTATED TEXT FOR ANY
001400*          OF THE 12 TESTS IN THE INVESTIGATION MASTER TABLE, OR
001500*          EITHER OF THEIR TWO SHORTHAND ALIASES.  IF NONE OF THE
001600*          CATALOG ENTRIES MATCH BUT THE TEXT CONTAINS ONE OF THE
001700*          GENERIC INVESTIGATION KEYWORDS (TEST/SCAN/RAY/PANEL/
001800*          PROFILE/ANALYSIS), A FALLBACK ENTRY IS BUILT STARTING
001900*          AT ID 200.  RETURNS UP TO 10 INVESTIGATION ENTRIES.
002000*
002100******************************************************************
002200*                        C H A N G E   L O G                     *
002300******************************************************************
002400* 052291 RTM ORIGINAL PROGRAM, SPLIT OUT OF CONSPOST'S INLINE     *
002500*             TEST-TABLE LOOKUP PER REQUEST #4471                 *
002600* 072609 RTM ADDED FALLBACK KEYWORD SCAN FOR TESTS NOT IN THE     *
002700*             CATALOG TABLE PER LAB-SERVICES REQUEST #5820        *
002800* 021799 RTM Y2K REMEDIATION - NO DATE FIELDS IN THIS PROGRAM,    *
002900*             REVIEWED AND SIGNED OFF, NO CHANGES REQUIRED        *
003000*             TICKET #6001                                        *
003100* 040103 RTM CAPPED INVESTIGATION LIST AT 10 ENTRIES PER REQUEST  *
003200*             #6205                                               *
003300* 081511 CDW 200-BUILD-CATALOG-ENTRY NOW MOVES THE NEW DISPLAY-   *
003400*             NAME COLUMN INSTEAD OF THE ALL-CAPS MATCH KEY;      *
003500*             500-SEARCH-FALLBACK CALLS TITLCASE ON THE UNLISTED  *
003600*             ENTRY.  ALSO MOVED THE SCRATCH COUNTERS TO 77-LEVEL *
003700*             ENTRIES TO MATCH THE REST OF THE SHOP - QA #7014    *
003800* 082611 CDW FALLBACK-ID COUNTER MOVED OFF A 77-LEVEL AND ONTO A  *
003900*             REDEFINED 01-LEVEL AREA SO THE HUNDREDS/TENS DIGITS *
004000*             CAN BE PICKED OFF SEPARATELY IF LAB SERVICES EVER   *
004100*             WANTS THEM BROKEN OUT ON THE UNLISTED-TEST LINE -   *
004200*             QA TICKET #7023                                     *
004300* 090211 CDW 100-SEARCH-CATALOG/110-CHECK-ALIAS WERE POSTING A  *
004400*             TEST AS ORDERED ON A BARE SUBSTRING MATCH - PRIOR  *
004500*             RESULTS BEING READ BACK WERE GETTING POSTED AS NEW *
004600*             ORDERS.  ADDED 105-CHECK-VERB-BEFORE SO AN         *
004700*             ORDERING VERB (ORDERED/ADVISED/REQUESTED/SENT FOR/ *
004800*             TEST FOR/CHECK FOR/EVALUATE FOR/RULE OUT) MUST     *
004900*             PRECEDE THE MENTION - REQUEST #7025                *
005000******************************************************************
005100*
005200       ENVIRONMENT DIVISION.
005300       CONFIGURATION SECTION.
005400       SOURCE-COMPUTER. IBM-390.
005500       OBJECT-COMPUTER. IBM-390.
005600       SPECIAL-NAMES.
005700           C01 IS TOP-OF-PAGE
005800           CLASS UPPER-ALPHAS IS "A" THRU "Z"
005900           UPSI-0 ON STATUS IS RERUN-REQUESTED.
006000*
006100       DATA DIVISION.
006200       WORKING-STORAGE SECTION.
006300*
006400       COPY INVTABLE.
006500*
006600       77  WS-TALLY-C                  PIC 9(04) COMP.
006700      ****** FALLBACK-ID COUNTER - REDEFINED SO THE HUNDREDS AND
006800      ****** TENS DIGITS CAN BE INSPECTED SEPARATELY, THE SAME
006900      ****** WAY TMPLSCAN SPLITS ITS OWN TEMPLATE-ID COUNTER -
007000      ****** QA TICKET #7023
007100       01  WS-FALLBACK-ID-AREA         PIC 9(04) COMP VALUE 200.
007200       01  WS-FALLBACK-ID-GRP REDEFINES WS-FALLBACK-ID-AREA.
007300           05  WS-FALLBACK-ID-HUNDREDS PIC 9(02) COMP.
007400           05  WS-FALLBACK-ID-TENS     PIC 9(02) COMP.
007500       77  WS-FALLBACK-ID-DISPLAY      PIC 9(03).
007600*
007700       01  WS-SCAN-FLDS.
007800           05  WS-BEFORE-TXT           PIC X(600).
007900           05  WS-AFTER-TXT            PIC X(600).
008000           05  WS-CAND-TXT             PIC X(30).
008100           05  WS-WORD-SCAN-AREA       PIC X(600).
008200           05  FILLER                  PIC X(01) VALUE SPACE.
008300*
008400      ****** SCRATCH AREA MATCHED TO TITLCASE'S 40-BYTE LINKAGE -
008500      ****** THE UNLISTED-TEST NAME IS ONLY 30 BYTES SO WE PAD IT
008600      ****** OUT BEFORE THE CALL, THE SAME WAY WE PAD TEXTLEN
008700       01  WS-DISPLAY-CASE-AREA        PIC X(40).
008800*
008900      ****** ALIAS-COMPARE AREA - EACH TABLE ROW'S TWO ALIASES
009000      ****** ARE REDEFINED TOGETHER SO WE CAN LOOP OVER "ALIAS
009100      ****** SLOT 1" AND "ALIAS SLOT 2" WITH ONE SUBSCRIPT
009200       01  WS-ALIAS-PAIR-AREA          PIC X(30) VALUE SPACES.
009300       01  WS-ALIAS-PAIR-GRP REDEFINES WS-ALIAS-PAIR-AREA.
009400           05  WS-ALIAS-SLOT OCCURS 2 TIMES
009500                          INDEXED BY WS-ALIAS-IDX PIC X(15).
009600*
009700      ****** FALLBACK CANDIDATE - THE WORD IMMEDIATELY BEFORE THE
009800      ****** MATCHED KEYWORD, SPLIT SO WE CAN TRIM A LEADING
009900      ****** ARTICLE OFF OF IT
010000       01  WS-FALLBACK-WORD-AREA       PIC X(40) VALUE SPACES.
010100       01  WS-FALLBACK-WORD-GRP REDEFINES WS-FALLBACK-WORD-AREA.
010200           05  WS-FALLBACK-FIRST-WORD  PIC X(20).
010300           05  WS-FALLBACK-REST        PIC X(20).
010400*
010500****** A CATALOG OR ALIAS HIT ONLY COUNTS AS A REQUESTED TEST
010600****** IF ONE OF THESE ORDERING VERBS SHOWS UP AHEAD OF IT IN
010700****** THE TEXT - OTHERWISE IT IS A PRIOR RESULT BEING READ
010800****** BACK OR AN UNRELATED MENTION.  REQUEST #7025
010900 01  INV-VERB-TABLE.
011000     05  FILLER PIC X(14) VALUE "ORDERED".
011100     05  FILLER PIC X(14) VALUE "ADVISED".
011200     05  FILLER PIC X(14) VALUE "REQUESTED".
011300     05  FILLER PIC X(14) VALUE "SENT FOR".
011400     05  FILLER PIC X(14) VALUE "TEST FOR".
011500     05  FILLER PIC X(14) VALUE "CHECK FOR".
011600     05  FILLER PIC X(14) VALUE "EVALUATE FOR".
011700     05  FILLER PIC X(14) VALUE "RULE OUT".
011800 01  INV-VERB-R REDEFINES INV-VERB-TABLE.
011900     05  INV-VERB OCCURS 8 TIMES
012000                    INDEXED BY INV-VERB-IDX PIC X(14).
012100 01  INV-VERB-COUNT-CONST         PIC 9(2) COMP VALUE 8.
012200*
012300 77  PHRASE-FOUND-SW              PIC X(01) VALUE "N".
012400     88 PHRASE-WAS-FOUND VALUE "Y".
012500*
012600       77  RETURN-CD                   PIC S9(4) COMP.
012700*
012800       COPY ABENDREC.
012900*
013000       LINKAGE SECTION.
013100       01  LK-SCAN-TEXT                PIC X(600).
013200       01  LK-INV-COUNT                PIC 9(02) COMP.
013300       01  LK-INVESTIGATION-TABLE.
013400           05  LK-INVESTIGATION OCCURS 10 TIMES
013500                          INDEXED BY LK-INV-IDX.
013600               10  LK-INV-NAME         PIC X(30).
013700               10  LK-INV-ID           PIC X(03).
013800*
013900       PROCEDURE DIVISION USING LK-SCAN-TEXT, LK-INV-COUNT,
014000                                LK-INVESTIGATION-TABLE.
014100*
014200       000-HOUSEKEEPING.
014300           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
014400           MOVE 0 TO LK-INV-COUNT.
014500           PERFORM 100-SEARCH-CATALOG THRU 100-EXIT
014600                   VARYING INV-TAB-IDX FROM 1 BY 1
014700                   UNTIL INV-TAB-IDX > INV-TABLE-COUNT-CONST
014800                      OR LK-INV-COUNT = 10.
014900           IF LK-INV-COUNT < 10
015000               PERFORM 500-SEARCH-FALLBACK THRU 500-EXIT
015100                   VARYING INV-FALLBACK-IDX FROM 1 BY 1
015200                   UNTIL INV-FALLBACK-IDX > 6 OR LK-INV-COUNT = 10
015300           END-IF.
015400           MOVE ZERO TO RETURN-CD.
015500           GOBACK.
015600       000-EXIT.
015700           EXIT.
015800*
015900      ****** IS THIS CATALOG ROW'S NAME OR EITHER ALIAS PRESENT
016000      ****** IN THE DICTATED TEXT WITH AN ORDERING VERB AHEAD OF IT?
016100      ****** (SUBSTRING MATCH EITHER WAY - THE STORED ALIAS
016200      ****** "ELECTROCARDIOGR" IS A DELIBERATE 15-BYTE TRUNCATION OF
016300      ****** "ELECTROCARDIOGRAM" SO A LEADING-SUBSTRING MATCH STILL
016400      ****** FINDS THE FULL WORD)  REQUEST #7025
016500       100-SEARCH-CATALOG.
016600           MOVE 0 TO WS-TALLY-C.
016700           INSPECT LK-SCAN-TEXT TALLYING WS-TALLY-C
016800                   FOR ALL INV-TAB-NAME(INV-TAB-IDX).
016900           IF WS-TALLY-C > 0
017000               UNSTRING LK-SCAN-TEXT
017100                   DELIMITED BY INV-TAB-NAME(INV-TAB-IDX)
017200                   INTO WS-BEFORE-TXT WS-AFTER-TXT
017300               MOVE "N" TO PHRASE-FOUND-SW
017400               PERFORM 105-CHECK-VERB-BEFORE THRU 105-EXIT
017500                       VARYING INV-VERB-IDX FROM 1 BY 1
017600                       UNTIL INV-VERB-IDX > INV-VERB-COUNT-CONST
017700                          OR PHRASE-WAS-FOUND
017800               IF PHRASE-WAS-FOUND
017900                   PERFORM 200-BUILD-CATALOG-ENTRY THRU 200-EXIT
018000                   GO TO 100-EXIT
018100               END-IF
018200           END-IF.
018300           MOVE INV-TAB-ALIAS-1(INV-TAB-IDX) TO WS-ALIAS-PAIR-AREA(1:15).
018400           MOVE INV-TAB-ALIAS-2(INV-TAB-IDX) TO WS-ALIAS-PAIR-AREA(16:15).
018500           PERFORM 110-CHECK-ALIAS THRU 110-EXIT
018600                   VARYING WS-ALIAS-IDX FROM 1 BY 1
018700                   UNTIL WS-ALIAS-IDX > 2.
018800       100-EXIT.
018900           EXIT.
019000*
019100       105-CHECK-VERB-BEFORE.
019200           MOVE 0 TO WS-TALLY-C.
019300           INSPECT WS-BEFORE-TXT TALLYING WS-TALLY-C
019400                   FOR ALL INV-VERB(INV-VERB-IDX).
019500           IF WS-TALLY-C > 0
019600               MOVE "Y" TO PHRASE-FOUND-SW
019700           END-IF.
019800       105-EXIT.
019900           EXIT.
020000*
020100       110-CHECK-ALIAS.
020200           IF WS-ALIAS-SLOT(WS-ALIAS-IDX) = SPACES
020300               GO TO 110-EXIT.
020400           MOVE 0 TO WS-TALLY-C.
020500           INSPECT LK-SCAN-TEXT TALLYING WS-TALLY-C
020600                   FOR ALL WS-ALIAS-SLOT(WS-ALIAS-IDX).
020700           IF WS-TALLY-C > 0
020800               UNSTRING LK-SCAN-TEXT
020900                   DELIMITED BY WS-ALIAS-SLOT(WS-ALIAS-IDX)
021000                   INTO WS-BEFORE-TXT WS-AFTER-TXT
021100               MOVE "N" TO PHRASE-FOUND-SW
021200               PERFORM 105-CHECK-VERB-BEFORE THRU 105-EXIT
021300                       VARYING INV-VERB-IDX FROM 1 BY 1
021400                       UNTIL INV-VERB-IDX > INV-VERB-COUNT-CONST
021500                          OR PHRASE-WAS-FOUND
021600               IF PHRASE-WAS-FOUND
021700                   PERFORM 200-BUILD-CATALOG-ENTRY THRU 200-EXIT
021800                   SET WS-ALIAS-IDX TO 2
021900               END-IF
022000           END-IF.
022100       110-EXIT.
022200           EXIT.
022300*
022400       200-BUILD-CATALOG-ENTRY.
022500           ADD 1 TO LK-INV-COUNT.
022600           SET LK-INV-IDX TO LK-INV-COUNT.
022700           MOVE INV-TAB-DISPLAY(INV-TAB-IDX) TO LK-INV-NAME(LK-INV-IDX).
022800           MOVE INV-TAB-ID(INV-TAB-IDX) TO LK-INV-ID(LK-INV-IDX).
022900       200-EXIT.
023000           EXIT.
023100*
023200      ****** NO CATALOG MATCH - LOOK FOR A GENERIC KEYWORD
023300      ****** (TEST/SCAN/RAY/PANEL/PROFILE/ANALYSIS) AND, IF
023400      ****** FOUND, POST THE WORD IN FRONT OF IT AS AN UNLISTED
023500      ****** INVESTIGATION WITH A FALLBACK ID STARTING AT 200
023600       500-SEARCH-FALLBACK.
023700           MOVE 0 TO WS-TALLY-C.
023800           INSPECT LK-SCAN-TEXT TALLYING WS-TALLY-C
023900                   FOR ALL INV-FALLBACK-WORD(INV-FALLBACK-IDX).
024000           IF WS-TALLY-C = 0
024100               GO TO 500-EXIT.
024200           UNSTRING LK-SCAN-TEXT
024300               DELIMITED BY INV-FALLBACK-WORD(INV-FALLBACK-IDX)
024400               INTO WS-BEFORE-TXT WS-AFTER-TXT.
024500           PERFORM 510-PEEL-LAST-WORD THRU 510-EXIT.
024600           IF WS-FALLBACK-FIRST-WORD = SPACES
024700               GO TO 500-EXIT.
024800           IF WS-FALLBACK-FIRST-WORD = "A" OR "AN" OR "THE"
024900               GO TO 500-EXIT.
025000           MOVE SPACES TO WS-WORD-SCAN-AREA.
025100           MOVE WS-FALLBACK-FIRST-WORD TO WS-WORD-SCAN-AREA(1:20).
025200           CALL 'TEXTLEN' USING WS-WORD-SCAN-AREA, WS-TALLY-C.
025300           IF WS-TALLY-C NOT > 3
025400               GO TO 500-EXIT.
025500           ADD 1 TO LK-INV-COUNT.
025600           SET LK-INV-IDX TO LK-INV-COUNT.
025700           STRING WS-FALLBACK-FIRST-WORD DELIMITED BY SPACE
025800                  " " DELIMITED BY SIZE
025900                  INV-FALLBACK-WORD(INV-FALLBACK-IDX) DELIMITED BY SPACE
026000                  INTO LK-INV-NAME(LK-INV-IDX).
026100           MOVE SPACES TO WS-DISPLAY-CASE-AREA.
026200           MOVE LK-INV-NAME(LK-INV-IDX) TO WS-DISPLAY-CASE-AREA(1:30).
026300           CALL 'TITLCASE' USING WS-DISPLAY-CASE-AREA.
026400           MOVE WS-DISPLAY-CASE-AREA(1:30) TO LK-INV-NAME(LK-INV-IDX).
026500           ADD 1 TO WS-FALLBACK-ID-AREA.
026600           MOVE WS-FALLBACK-ID-AREA TO WS-FALLBACK-ID-DISPLAY.
026700           MOVE WS-FALLBACK-ID-DISPLAY TO LK-INV-ID(LK-INV-IDX).
026800       500-EXIT.
026900           EXIT.
027000*
027100      ****** PEEL THE LAST WORD OFF THE TEXT IMMEDIATELY PRECEDING
027200      ****** THE FALLBACK KEYWORD - THAT WORD IS THE CANDIDATE
027300      ****** INVESTIGATION NAME
027400       510-PEEL-LAST-WORD.
027500           MOVE SPACES TO WS-FALLBACK-WORD-AREA.
027600           CALL 'TEXTLEN' USING WS-BEFORE-TXT, WS-TALLY-C.
027700           IF WS-TALLY-C = 0
027800               GO TO 510-EXIT.
027900           IF WS-TALLY-C > 20
028000               MOVE WS-BEFORE-TXT(WS-TALLY-C - 19:20)
028100                    TO WS-FALLBACK-WORD-AREA
028200           ELSE
028300               MOVE WS-BEFORE-TXT(1:WS-TALLY-C) TO WS-FALLBACK-FIRST-WORD
028400           END-IF.
028500       510-EXIT.
028600           EXIT.
028700*
028800       1000-ABEND-RTN.
028900           MOVE "ABEND IN INVMATCH" TO ABEND-REASON.
029000           DISPLAY "*** ABNORMAL END - INVMATCH ***" UPON CONSOLE.
029100           DIVIDE ZERO-VAL INTO ONE-VAL.
