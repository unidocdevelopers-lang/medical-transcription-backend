000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  MEDMATCH.
000300       AUTHOR. R. T. MERCER.
000400       INSTALLATION. COBOL DEVELOPMENT CENTER.
000500       DATE-WRITTEN. 05/22/91.
000600       DATE-COMPILED. 05/22/91.
000700       SECURITY. NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*          SUBPROGRAM CALLED FROM CONSPOST FOR EACH CONSULTATION.
001300*          SCANS THE UPPERCASED, NORMALIZED DICTATED TEXT FOR ANY
001400*          OF THE 12 DRUGS IN THE MEDICATION MASTER TABLE.  A
001500*          DOSE FOLLOWING THE DRUG NAME IN THE TEXT OVERRIDES THE
001600*          TABLE'S STANDING-ORDER DEFAULT DOSE.  RETURNS UP TO 10
001700*          MEDICATION ENTRIES WITH SEQUENCE IDS "01" THROUGH "10".
001800*
001900******************************************************************
002000*                        C H A N G E   L O G                     *
002100******************************************************************
002200* 052291 RTM ORIGINAL PROGRAM, SPLIT OUT OF CONSPOST'S INLINE     *
002300*             DOSE-TABLE LOOKUP PER REQUEST #4471                 *
002400* 061504 RTM ADDED DOSE-OVERRIDE SCAN (TEXT DOSE BEATS TABLE      *
002500*             DEFAULT) PER REQUEST #4820                          *
002600* 021799 RTM Y2K REMEDIATION - NO DATE FIELDS IN THIS PROGRAM,    *
002700*             REVIEWED AND SIGNED OFF, NO CHANGES REQUIRED        *
002800*             TICKET #6001                                        *
002900* 040103 RTM CAPPED MEDICATION LIST AT 10 ENTRIES PER REQUEST     *
003000*             #6205 - LONGER DICTATIONS WERE OVERRUNNING THE      *
003100*             REPORT MEDICATION TABLE                             *
003200* 081511 CDW ADDED 250-CASE-MED-ENTRY - CALLS TITLCASE ON THE     *
003300*             DRUG NAME AND LOWERS THE DOSE TEXT SO THE REPORT    *
003400*             STOPS PRINTING THE ALL-CAPS TABLE MATCH KEY.  ALSO  *
003500*             MOVED THE SCRATCH COUNTERS TO 77-LEVEL ENTRIES TO   *
003600*             MATCH THE REST OF THE SHOP - QA TICKET #7014        *
003700* 090211 CDW 100-SEARCH-RTN WAS POSTING A DRUG AS A CURRENT       *
003800*             PRESCRIPTION ON A BARE SUBSTRING MATCH - ALLERGY    *
003900*             HISTORY AND "NOT ON" MENTIONS WERE GETTING POSTED.  *
004000*             ADDED 105-CHECK-VERB-BEFORE SO A PRESCRIPTION VERB  *
004100*             (STARTED/PRESCRIBED/GIVEN/ORDERED/PUT/TAB/TABLET)   *
004200*             MUST PRECEDE THE MENTION - REQUEST #7024            *
004300******************************************************************
004400*
004500       ENVIRONMENT DIVISION.
004600       CONFIGURATION SECTION.
004700       SOURCE-COMPUTER. IBM-390.
004800       OBJECT-COMPUTER. IBM-390.
004900       SPECIAL-NAMES.
005000           C01 IS TOP-OF-PAGE
005100           CLASS UPPER-ALPHAS IS "A" THRU "Z"
005200           UPSI-0 ON STATUS IS RERUN-REQUESTED.
005300*
005400       DATA DIVISION.
005500       WORKING-STORAGE SECTION.
005600*
005700       COPY MEDTABLE.
005800*
005900       77  WS-TALLY-C                  PIC 9(04) COMP.
006000       77  SCAN-POS                    PIC 9(04) COMP.
006100       77  DIGIT-CNT                   PIC 9(02) COMP.
006200       77  WS-SEQ-DISPLAY              PIC 9(02).
006300       77  WS-CASE-PTR                 PIC 9(02) COMP.
006400*
006500       01  WS-SCAN-FLDS.
006600           05  WS-BEFORE-TXT           PIC X(600).
006700           05  WS-AFTER-TXT            PIC X(600).
006800           05  WS-DOSE-CANDIDATE       PIC X(06) VALUE SPACES.
006900           05  FILLER                  PIC X(01) VALUE SPACE.
007000*
007100      ****** UPPER/LOWER ALPHABET PAIR SO INSPECT CONVERTING CAN
007200      ****** LOWERCASE THE DOSE TEXT BEFORE THE PRINTED REPORT
007300      ****** SEES IT - PARTNERED WITH THE TITLCASE CALL BELOW
007400       01  WS-ALPHA-PAIR-AREA          PIC X(52) VALUE
007500           "ABCDEFGHIJKLMNOPQRSTUVWXYZabcdefghijklmnopqrstuvwxyz".
007600       01  WS-ALPHA-PAIR-GRP REDEFINES WS-ALPHA-PAIR-AREA.
007700           05  WS-UPPER-ALPHA-CONST    PIC X(26).
007800           05  WS-LOWER-ALPHA-CONST    PIC X(26).
007900*
008000      ****** SCRATCH AREA MATCHED TO TITLCASE'S 40-BYTE LINKAGE -
008100      ****** THE DRUG-NAME WORD IS ONLY 14 BYTES SO WE PAD IT OUT
008200      ****** BEFORE EVERY CALL, THE SAME WAY WE PAD TEXTLEN CALLS
008300       01  WS-CASE-FLDS.
008400           05  WS-CASE-SCAN-AREA       PIC X(40).
008500           05  WS-ENTRY-WORD1          PIC X(14).
008600           05  WS-ENTRY-REST           PIC X(16).
008700           05  FILLER                  PIC X(01) VALUE SPACE.
008800*
008900      ****** DOSE-OVERRIDE SCAN AREA - SPLITS A "NNNMG" CANDIDATE
009000      ****** INTO ITS DIGIT RUN AND UNIT SUFFIX
009100       01  WS-DOSE-SCAN-AREA          PIC X(06) VALUE SPACES.
009200       01  WS-DOSE-SCAN-GRP REDEFINES WS-DOSE-SCAN-AREA.
009300           05  WS-DOSE-DIGITS         PIC X(03).
009400           05  WS-DOSE-UNIT           PIC X(03).
009500*
009600      ****** BASE-NAME SCRATCH AREA - REDEFINED SO WE CAN COMPARE
009700      ****** JUST THE FIRST WORD OF EACH TABLE ENTRY (THE DRUG
009800      ****** NAME) SEPARATELY FROM ITS DEFAULT-DOSE SUFFIX
009900       01  WS-TABLE-NAME-AREA          PIC X(30) VALUE SPACES.
010000       01  WS-TABLE-NAME-GRP REDEFINES WS-TABLE-NAME-AREA.
010100           05  WS-TABLE-BASE-WORD      PIC X(14).
010200           05  WS-TABLE-REST           PIC X(16).
010300*
010400      ****** A DRUG MENTION ONLY COUNTS AS A CURRENT PRESCRIPTION
010500      ****** IF ONE OF THESE VERBS SHOWS UP AHEAD OF IT IN THE
010600      ****** TEXT - OTHERWISE IT IS ALLERGY HISTORY, A PRIOR NOTE,
010700      ****** OR A "NOT ON" MENTION.  REQUEST #7024
010800       01  MED-VERB-TABLE.
010900           05  FILLER PIC X(14) VALUE "STARTED".
011000           05  FILLER PIC X(14) VALUE "PRESCRIBED".
011100           05  FILLER PIC X(14) VALUE "GIVEN".
011200           05  FILLER PIC X(14) VALUE "ORDERED".
011300           05  FILLER PIC X(14) VALUE "PUT".
011400           05  FILLER PIC X(14) VALUE "TAB".
011500           05  FILLER PIC X(14) VALUE "TABLET".
011600       01  MED-VERB-R REDEFINES MED-VERB-TABLE.
011700           05  MED-VERB OCCURS 7 TIMES
011800                          INDEXED BY MV-IDX PIC X(14).
011900       01  MED-VERB-COUNT-CONST        PIC 9(2) COMP VALUE 7.
012000*
012100       77  PHRASE-FOUND-SW             PIC X(01) VALUE "N".
012200           88 PHRASE-WAS-FOUND VALUE "Y".
012300*
012400       77  RETURN-CD                  PIC S9(4) COMP.
012500*
012600       COPY ABENDREC.
012700*
012800       LINKAGE SECTION.
012900       01  LK-SCAN-TEXT               PIC X(600).
013000       01  LK-MED-COUNT               PIC 9(02) COMP.
013100       01  LK-MEDICATION-TABLE.
013200           05  LK-MEDICATION OCCURS 10 TIMES
013300                          INDEXED BY LK-MED-IDX.
013400               10  LK-MED-NAME-DOSE    PIC X(30).
013500               10  LK-MED-PATTERN      PIC X(12).
013600               10  LK-MED-DURATION     PIC X(15).
013700               10  LK-MED-WHEN         PIC X(15).
013800               10  LK-MED-SEQ-ID       PIC X(02).
013900*
014000       PROCEDURE DIVISION USING LK-SCAN-TEXT, LK-MED-COUNT,
014100                                LK-MEDICATION-TABLE.
014200*
014300       000-HOUSEKEEPING.
014400           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
014500           MOVE 0 TO LK-MED-COUNT.
014600           SET MED-TAB-IDX TO 1.
014700           PERFORM 100-SEARCH-RTN THRU 100-EXIT
014800                   VARYING MED-TAB-IDX FROM 1 BY 1
014900                   UNTIL MED-TAB-IDX > MED-TABLE-COUNT-CONST
015000                      OR LK-MED-COUNT = 10.
015100           MOVE ZERO TO RETURN-CD.
015200           GOBACK.
015300       000-EXIT.
015400           EXIT.
015500*
015600      ****** DOES THE TABLE ROW'S DRUG NAME APPEAR IN THE DICTATED
015700      ****** TEXT WITH A PRESCRIPTION VERB AHEAD OF IT?  IF SO,
015800      ****** POST IT.  REQUEST #7024
015900       100-SEARCH-RTN.
016000           MOVE MED-TAB-NAME-DOSE(MED-TAB-IDX) TO WS-TABLE-NAME-AREA.
016100           MOVE 0 TO WS-TALLY-C.
016200           INSPECT LK-SCAN-TEXT TALLYING WS-TALLY-C
016300                   FOR ALL WS-TABLE-BASE-WORD.
016400           IF WS-TALLY-C = 0
016500               GO TO 100-EXIT.
016600           UNSTRING LK-SCAN-TEXT DELIMITED BY WS-TABLE-BASE-WORD
016700               INTO WS-BEFORE-TXT WS-AFTER-TXT.
016800           MOVE "N" TO PHRASE-FOUND-SW.
016900           PERFORM 105-CHECK-VERB-BEFORE THRU 105-EXIT
017000                   VARYING MV-IDX FROM 1 BY 1
017100                   UNTIL MV-IDX > MED-VERB-COUNT-CONST
017200                      OR PHRASE-WAS-FOUND.
017300           IF NOT PHRASE-WAS-FOUND
017400               GO TO 100-EXIT.
017500           ADD 1 TO LK-MED-COUNT.
017600           PERFORM 200-BUILD-ENTRY THRU 200-EXIT.
017700       100-EXIT.
017800           EXIT.
017900*
018000      ****** IS ONE OF THE PRESCRIPTION VERBS PRESENT IN THE TEXT
018100      ****** AHEAD OF THIS DRUG'S FIRST MENTION?
018200       105-CHECK-VERB-BEFORE.
018300           MOVE 0 TO WS-TALLY-C.
018400           INSPECT WS-BEFORE-TXT TALLYING WS-TALLY-C
018500                   FOR ALL MED-VERB(MV-IDX).
018600           IF WS-TALLY-C > 0
018700               MOVE "Y" TO PHRASE-FOUND-SW
018800           END-IF.
018900       105-EXIT.
019000           EXIT.
019100*
019200       200-BUILD-ENTRY.
019300           SET LK-MED-IDX TO LK-MED-COUNT.
019400           MOVE MED-TAB-NAME-DOSE(MED-TAB-IDX)
019500                TO LK-MED-NAME-DOSE(LK-MED-IDX).
019600           MOVE MED-TAB-PATTERN(MED-TAB-IDX)
019700                TO LK-MED-PATTERN(LK-MED-IDX).
019800           MOVE MED-TAB-DURATION(MED-TAB-IDX)
019900                TO LK-MED-DURATION(LK-MED-IDX).
020000           MOVE MED-TAB-WHEN(MED-TAB-IDX)
020100                TO LK-MED-WHEN(LK-MED-IDX).
020200           PERFORM 300-SCAN-DOSE-OVERRIDE THRU 300-EXIT.
020300           PERFORM 250-CASE-MED-ENTRY THRU 250-EXIT.
020400           PERFORM 400-BUILD-SEQ-ID THRU 400-EXIT.
020500       200-EXIT.
020600           EXIT.
020700*
020800      ****** SPLITS THE ENTRY ON ITS FIRST SPACE, TITLE-CASES THE
020900      ****** DRUG NAME WORD VIA TITLCASE AND LOWERS THE DOSE TEXT,
021000      ****** THEN RESTRINGS THEM - COVERS BOTH THE TABLE DEFAULT
021100      ****** DOSE AND THE TEXT-OVERRIDE DOSE BUILT BELOW
021200       250-CASE-MED-ENTRY.
021300           MOVE SPACES TO WS-ENTRY-WORD1 WS-ENTRY-REST.
021400           MOVE 1 TO WS-CASE-PTR.
021500           UNSTRING LK-MED-NAME-DOSE(LK-MED-IDX) DELIMITED BY SPACE
021600               INTO WS-ENTRY-WORD1 WITH POINTER WS-CASE-PTR.
021700           MOVE LK-MED-NAME-DOSE(LK-MED-IDX)(WS-CASE-PTR:)
021800               TO WS-ENTRY-REST.
021900           INSPECT WS-ENTRY-REST
022000               CONVERTING WS-UPPER-ALPHA-CONST TO WS-LOWER-ALPHA-CONST.
022100           MOVE SPACES TO WS-CASE-SCAN-AREA.
022200           MOVE WS-ENTRY-WORD1 TO WS-CASE-SCAN-AREA(1:14).
022300           CALL 'TITLCASE' USING WS-CASE-SCAN-AREA.
022400           MOVE WS-CASE-SCAN-AREA(1:14) TO WS-ENTRY-WORD1.
022500           MOVE SPACES TO LK-MED-NAME-DOSE(LK-MED-IDX).
022600           STRING WS-ENTRY-WORD1 DELIMITED BY SPACE
022700                  " " DELIMITED BY SIZE
022800                  WS-ENTRY-REST DELIMITED BY SIZE
022900                  INTO LK-MED-NAME-DOSE(LK-MED-IDX).
023000       250-EXIT.
023100           EXIT.
023200*
023300      ****** LOOK FOR A DIGIT RUN FOLLOWED BY "MG" WITHIN 10
023400      ****** BYTES AFTER THE DRUG NAME - IF FOUND, IT OVERRIDES
023500      ****** THE TABLE'S DEFAULT DOSE ON THE OUTPUT LINE
023600       300-SCAN-DOSE-OVERRIDE.
023700           UNSTRING LK-SCAN-TEXT DELIMITED BY WS-TABLE-BASE-WORD
023800               INTO WS-BEFORE-TXT WS-AFTER-TXT.
023900           MOVE SPACES TO WS-DOSE-CANDIDATE.
024000           MOVE 0 TO DIGIT-CNT.
024100           PERFORM 301-SCAN-DOSE-CHAR THRU 301-EXIT
024200                   VARYING SCAN-POS FROM 1 BY 1
024300                   UNTIL SCAN-POS > 10 OR WS-DOSE-CANDIDATE NOT = SPACES.
024400       300-EXIT.
024500           EXIT.
024600*
024700       301-SCAN-DOSE-CHAR.
024800           IF WS-AFTER-TXT(SCAN-POS:1) IS NUMERIC
024900               ADD 1 TO DIGIT-CNT
025000               IF DIGIT-CNT NOT > 3
025100                   MOVE WS-AFTER-TXT(SCAN-POS:1)
025200                        TO WS-DOSE-DIGITS(DIGIT-CNT:1)
025300               END-IF
025400           ELSE
025500               IF DIGIT-CNT > 0
025600                  AND WS-AFTER-TXT(SCAN-POS:2) = "MG"
025700                   MOVE "MG" TO WS-DOSE-UNIT(1:2)
025800                   STRING WS-TABLE-BASE-WORD DELIMITED BY SPACE
025900                          " " DELIMITED BY SIZE
026000                          WS-DOSE-DIGITS DELIMITED BY SPACE
026100                          "MG" DELIMITED BY SIZE
026200                          INTO LK-MED-NAME-DOSE(LK-MED-IDX)
026300                   MOVE WS-DOSE-DIGITS TO WS-DOSE-CANDIDATE(1:3)
026400               ELSE
026500                   MOVE 0 TO DIGIT-CNT
026600               END-IF
026700           END-IF.
026800       301-EXIT.
026900           EXIT.
027000*
027100      ****** SEQUENCE ID IS SIMPLY THE 1-BASED POSITION IN THE
027200      ****** OUTPUT LIST, ZERO-PADDED TO TWO DIGITS
027300       400-BUILD-SEQ-ID.
027400           MOVE LK-MED-COUNT TO WS-SEQ-DISPLAY.
027500           MOVE WS-SEQ-DISPLAY TO LK-MED-SEQ-ID(LK-MED-IDX).
027600       400-EXIT.
027700           EXIT.
027800*
027900       1000-ABEND-RTN.
028000           MOVE "ABEND IN MEDMATCH" TO ABEND-REASON.
028100           DISPLAY "*** ABNORMAL END - MEDMATCH ***" UPON CONSOLE.
028200           DIVIDE ZERO-VAL INTO ONE-VAL.
