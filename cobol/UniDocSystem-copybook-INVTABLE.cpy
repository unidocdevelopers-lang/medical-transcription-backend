000100******************************************************************
000200* INVTABLE                                                       *
000300* INVESTIGATION MASTER TABLE - THE FIXED SET OF LAB/DIAGNOSTIC    *
000400* TESTS INVMATCH RECOGNIZES, EACH WITH THE SHORTHAND ALIASES A    *
000500* DOCTOR MIGHT DICTATE INSTEAD OF THE CANONICAL NAME.  LOADED     *
000600* ONCE AT PROGRAM START; NOT MAINTAINED AS A VSAM FILE.           *
000700*                                                                 *
000800* 052213 RTM ORIGINAL 12-TEST TABLE PER REQUEST #4471             *
000900* 072609 RTM ADDED HBA1C ROW PER LAB-SERVICES REQUEST #5820       *
001000* 081511 CDW ADDED A CORRECTLY-CASED DISPLAY-NAME COLUMN SO THE   *
001100*             REPORT NO LONGER PRINTS THE ALL-CAPS MATCH KEY -    *
001200*             QA TICKET #7014                                    *
001300******************************************************************
001400 01  INV-TABLE-AREA.
001500     05  INV-TABLE-ENTRY.
001600         10  FILLER PIC X(30) VALUE "ECG".
001700         10  FILLER PIC X(03) VALUE "101".
001800         10  FILLER PIC X(15) VALUE "EKG".
001900         10  FILLER PIC X(15) VALUE "ELECTROCARDIOGR".
002000         10  FILLER PIC X(30) VALUE "ECG".
002100         10  FILLER PIC X(30) VALUE "CHEST X-RAY".
002200         10  FILLER PIC X(03) VALUE "102".
002300         10  FILLER PIC X(15) VALUE "CXR".
002400         10  FILLER PIC X(15) VALUE SPACES.
002500         10  FILLER PIC X(30) VALUE "Chest X-Ray".
002600         10  FILLER PIC X(30) VALUE "CARDIAC ENZYME PANEL".
002700         10  FILLER PIC X(03) VALUE "103".
002800         10  FILLER PIC X(15) VALUE "CARDIAC ENZYME".
002900         10  FILLER PIC X(15) VALUE "ENZYME PANEL".
003000         10  FILLER PIC X(30) VALUE "Cardiac Enzyme Panel".
003100         10  FILLER PIC X(30) VALUE "TROPONIN".
003200         10  FILLER PIC X(03) VALUE "104".
003300         10  FILLER PIC X(15) VALUE SPACES.
003400         10  FILLER PIC X(15) VALUE SPACES.
003500         10  FILLER PIC X(30) VALUE "Troponin".
003600         10  FILLER PIC X(30) VALUE "COMPLETE BLOOD COUNT".
003700         10  FILLER PIC X(03) VALUE "105".
003800         10  FILLER PIC X(15) VALUE "CBC".
003900         10  FILLER PIC X(15) VALUE SPACES.
004000         10  FILLER PIC X(30) VALUE "Complete Blood Count".
004100         10  FILLER PIC X(30) VALUE "LIPID PROFILE".
004200         10  FILLER PIC X(03) VALUE "106".
004300         10  FILLER PIC X(15) VALUE SPACES.
004400         10  FILLER PIC X(15) VALUE SPACES.
004500         10  FILLER PIC X(30) VALUE "Lipid Profile".
004600         10  FILLER PIC X(30) VALUE "LIVER FUNCTION TEST".
004700         10  FILLER PIC X(03) VALUE "107".
004800         10  FILLER PIC X(15) VALUE "LIVER FUNCTION".
004900         10  FILLER PIC X(15) VALUE "LFT".
005000         10  FILLER PIC X(30) VALUE "Liver Function Test".
005100         10  FILLER PIC X(30) VALUE "KIDNEY FUNCTION TEST".
005200         10  FILLER PIC X(03) VALUE "108".
005300         10  FILLER PIC X(15) VALUE "KIDNEY FUNCTION".
005400         10  FILLER PIC X(15) VALUE "KFT".
005500         10  FILLER PIC X(30) VALUE "Kidney Function Test".
005600         10  FILLER PIC X(30) VALUE "BLOOD SUGAR TEST".
005700         10  FILLER PIC X(03) VALUE "109".
005800         10  FILLER PIC X(15) VALUE "BLOOD SUGAR".
005900         10  FILLER PIC X(15) VALUE SPACES.
006000         10  FILLER PIC X(30) VALUE "Blood Sugar Test".
006100         10  FILLER PIC X(30) VALUE "HBA1C".
006200         10  FILLER PIC X(03) VALUE "110".
006300         10  FILLER PIC X(15) VALUE SPACES.
006400         10  FILLER PIC X(15) VALUE SPACES.
006500         10  FILLER PIC X(30) VALUE "HbA1c".
006600         10  FILLER PIC X(30) VALUE "URINE ANALYSIS".
006700         10  FILLER PIC X(03) VALUE "111".
006800         10  FILLER PIC X(15) VALUE "URINE".
006900         10  FILLER PIC X(15) VALUE SPACES.
007000         10  FILLER PIC X(30) VALUE "Urine Analysis".
007100         10  FILLER PIC X(30) VALUE "THYROID FUNCTION TEST".
007200         10  FILLER PIC X(03) VALUE "112".
007300         10  FILLER PIC X(15) VALUE "THYROID".
007400         10  FILLER PIC X(15) VALUE "TFT".
007500         10  FILLER PIC X(30) VALUE "Thyroid Function Test".
007600*
007700     05  FILLER REDEFINES INV-TABLE-ENTRY.
007800         10  INV-TABLE-ROW OCCURS 12 TIMES
007900                         INDEXED BY INV-TAB-IDX.
008000             15  INV-TAB-NAME        PIC X(30).
008100             15  INV-TAB-ID          PIC X(03).
008200             15  INV-TAB-ALIAS-1     PIC X(15).
008300             15  INV-TAB-ALIAS-2     PIC X(15).
008400             15  INV-TAB-DISPLAY     PIC X(30).
008500 01  INV-TABLE-COUNT-CONST           PIC 9(02) COMP VALUE 12.
008600 01  INV-FALLBACK-KEYWORDS.
008700     05  FILLER PIC X(10) VALUE "TEST".
008800     05  FILLER PIC X(10) VALUE "SCAN".
008900     05  FILLER PIC X(10) VALUE "RAY".
009000     05  FILLER PIC X(10) VALUE "PANEL".
009100     05  FILLER PIC X(10) VALUE "PROFILE".
009200     05  FILLER PIC X(10) VALUE "ANALYSIS".
009300     05  FILLER REDEFINES INV-FALLBACK-KEYWORDS.
009400         10  INV-FALLBACK-WORD OCCURS 6 TIMES
009500                         INDEXED BY INV-FALLBACK-IDX
009600                         PIC X(10).
