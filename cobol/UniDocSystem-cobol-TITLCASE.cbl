000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  TITLCASE.
000300       AUTHOR. C. D. WALSH.
000400       INSTALLATION. COBOL DEVELOPMENT CENTER.
000500       DATE-WRITTEN. 08/15/94.
000600       DATE-COMPILED. 08/15/94.
000700       SECURITY. NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*          COMMON UTILITY SUBPROGRAM.  TITLE-CASES THE PASSED
001300*          40-BYTE NAME FIELD IN PLACE - FIRST LETTER OF EVERY
001400*          WORD UPPERCASE, EVERYTHING ELSE LOWERCASE.  BUILT FOR
001500*          THE MEDICATION/INVESTIGATION/TEMPLATE EXTRACTORS SO
001600*          THE PRINTED REPORT DOES NOT CARRY THE ALL-CAPS TABLE
001700*          AND SCAN-TEXT MATCH KEYS OUT TO THE DOCTOR'S COPY.
001800*
001900******************************************************************
002000*                        C H A N G E   L O G                     *
002100******************************************************************
002200* 081594 CDW ORIGINAL PROGRAM.  MEDMATCH/INVMATCH/TMPLSCAN WERE   *
002300*             ALL MOVING THEIR ALL-CAPS TABLE/SCAN-TEXT MATCH     *
002400*             KEYS STRAIGHT OUT TO THE REPORT - QA TICKET #7014   *
002500* 021799 CDW Y2K REMEDIATION - NO DATE FIELDS IN THIS PROGRAM,    *
002600*             REVIEWED AND SIGNED OFF, NO CHANGES REQUIRED        *
002700*             TICKET #6001                                        *
002800******************************************************************
002900*
003000       ENVIRONMENT DIVISION.
003100       CONFIGURATION SECTION.
003200       SOURCE-COMPUTER. IBM-390.
003300       OBJECT-COMPUTER. IBM-390.
003400       SPECIAL-NAMES.
003500           C01 IS TOP-OF-PAGE
003600           CLASS LOWER-ALPHAS IS "a" THRU "z"
003700           UPSI-0 ON STATUS IS RERUN-REQUESTED.
003800*
003900       DATA DIVISION.
004000       WORKING-STORAGE SECTION.
004100*
004300       77  WS-WORD-START-SW            PIC X(01) VALUE "Y".
004400           88  AT-WORD-START                   VALUE "Y".
004500           88  NOT-AT-WORD-START                VALUE "N".
004600       77  RETURN-CD                   PIC S9(4) COMP.
004700*
004800      ****** THE TWO CASES OF THE ALPHABET, PAIRED UP SO ONE
004900      ****** INSPECT CONVERTING CAN LOWER THE WHOLE FIELD
005000       01  WS-ALPHA-PAIR-AREA          PIC X(52) VALUE
005100           "ABCDEFGHIJKLMNOPQRSTUVWXYZabcdefghijklmnopqrstuvwxyz".
005200       01  WS-ALPHA-PAIR-GRP REDEFINES WS-ALPHA-PAIR-AREA.
005300           05  WS-UPPER-ALPHA-CONST    PIC X(26).
005400           05  WS-LOWER-ALPHA-CONST    PIC X(26).
005500*
005600      ****** THE NAME FIELD VIEWED AS A TABLE OF SINGLE CHARACTERS
005700      ****** SO WE CAN WALK IT FORWARD ONE BYTE AT A TIME LOOKING
005800      ****** FOR THE START OF EACH WORD, WITHOUT FUNCTION REVERSE
005900      ****** OR ANY OTHER INTRINSIC FUNCTION
006000       01  WS-CHAR-TABLE-AREA          PIC X(40).
006100       01  WS-CHAR-TABLE-GRP REDEFINES WS-CHAR-TABLE-AREA.
006200           05  WS-CHAR-CELL OCCURS 40 TIMES
006300                          INDEXED BY WS-CHAR-IX PIC X(01).
006400*
006500      ****** DEBUG DISPLAY OF HOW MANY LETTERS GOT RECAPPED,
006600      ****** SPLIT HI/LO FOR THE SAME REASON TEXTLEN SPLITS ITS
006700      ****** RETURNED LENGTH
006800       01  WS-DEBUG-COUNT-AREA         PIC 9(04).
006900       01  WS-DEBUG-COUNT-GRP REDEFINES WS-DEBUG-COUNT-AREA.
007000           05  WS-DEBUG-HI             PIC 9(02).
007100           05  WS-DEBUG-LO             PIC 9(02).
007200*
007300       COPY ABENDREC.
007400*
007500       LINKAGE SECTION.
007600       01  LK-NAME-TEXT                PIC X(40).
007700*
007800       PROCEDURE DIVISION USING LK-NAME-TEXT.
007900*
008000       000-HOUSEKEEPING.
008100           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
008200           MOVE 0 TO WS-DEBUG-COUNT-AREA.
008300           INSPECT LK-NAME-TEXT
008400               CONVERTING WS-UPPER-ALPHA-CONST TO WS-LOWER-ALPHA-CONST.
008500           MOVE LK-NAME-TEXT TO WS-CHAR-TABLE-AREA.
008600           SET AT-WORD-START TO TRUE.
008700           PERFORM 100-RECAP-CHAR THRU 100-EXIT
008800                   VARYING WS-CHAR-IX FROM 1 BY 1
008900                   UNTIL WS-CHAR-IX > 40.
009000           MOVE WS-CHAR-TABLE-AREA TO LK-NAME-TEXT.
009100           IF RERUN-REQUESTED
009200               DISPLAY "TITLCASE DEBUG RECAPS " WS-DEBUG-HI
009300                       WS-DEBUG-LO
009400           END-IF.
009500           MOVE ZERO TO RETURN-CD.
009600           GOBACK.
009700       000-EXIT.
009800           EXIT.
009900*
010000      ****** THE FIRST LETTER OF THE FIELD, AND THE FIRST LETTER
010100      ****** AFTER EVERY BLANK, GETS RECAPPED TO UPPERCASE - ALL
010200      ****** OTHER LETTERS STAY LOWERCASE FROM THE INSPECT ABOVE
010300       100-RECAP-CHAR.
010400           IF WS-CHAR-CELL(WS-CHAR-IX) = SPACE
010500               SET AT-WORD-START TO TRUE
010600               GO TO 100-EXIT.
010700           IF AT-WORD-START
010800              AND WS-CHAR-CELL(WS-CHAR-IX) IS LOWER-ALPHAS
010900               INSPECT WS-CHAR-CELL(WS-CHAR-IX)
011000                   CONVERTING WS-LOWER-ALPHA-CONST
011100                           TO WS-UPPER-ALPHA-CONST
011200               ADD 1 TO WS-DEBUG-COUNT-AREA
011300           END-IF.
011400           SET NOT-AT-WORD-START TO TRUE.
011500       100-EXIT.
011600           EXIT.
011700*
011800       1000-ABEND-RTN.
011900           MOVE "ABEND IN TITLCASE" TO ABEND-REASON.
012000           DISPLAY "*** ABNORMAL END - TITLCASE ***" UPON CONSOLE.
012100           DIVIDE ZERO-VAL INTO ONE-VAL.
