000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  TMPLSCAN.
000300       AUTHOR. R. T. MERCER.
000400       INSTALLATION. COBOL DEVELOPMENT CENTER.
000500       DATE-WRITTEN. 05/22/91.
000600       DATE-COMPILED. 05/22/91.
000700       SECURITY. NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*          SUBPROGRAM CALLED FROM CONSPOST FOR EACH CONSULTATION.
001300*          SCANS THE UPPERCASED, NORMALIZED DICTATED TEXT FOR
001400*          REFERENCES TO A STANDING MEDICINE TEMPLATE (KEYWORDS
001500*          TEMPLATE/PROTOCOL FOR/STANDARD TREATMENT FOR, IDS
001600*          STARTING AT 300) AND FOR REFERENCES TO A SUPER
001700*          TEMPLATE (KEYWORDS SUPER TEMPLATE/COMPREHENSIVE
001800*          PROTOCOL/ADVANCED TREATMENT, IDS STARTING AT 400).
001900*          UP TO 5 OF EACH ARE RETURNED.
002000*
002100******************************************************************
002200*                        C H A N G E   L O G                     *
002300******************************************************************
002400* 052291 RTM ORIGINAL PROGRAM, SPLIT OUT OF CONSPOST'S INLINE     *
002500*             TEMPLATE SCAN PER REQUEST #4471                     *
002600* 021799 RTM Y2K REMEDIATION - NO DATE FIELDS IN THIS PROGRAM,    *
002700*             REVIEWED AND SIGNED OFF, NO CHANGES REQUIRED        *
002800*             TICKET #6001                                        *
002900* 040103 RTM CAPPED BOTH TEMPLATE LISTS AT 5 ENTRIES EACH PER     *
003000*             REQUEST #6205                                       *
003050* 081511 CDW 110-TRY-MED-KW/210-TRY-SUPER-KW NOW CALL TITLCASE ON *
003060*             THE BUILT NAME SO THE REPORT DOES NOT PRINT THE     *
003070*             ALL-CAPS SCAN-TEXT MATCH.  ALSO MOVED THE SCRATCH    *
003080*             COUNTERS AND SWITCH TO 77-LEVEL ENTRIES TO MATCH     *
003090*             THE REST OF THE SHOP - QA TICKET #7014               *
003100******************************************************************
003200*
003300       ENVIRONMENT DIVISION.
003400       CONFIGURATION SECTION.
003500       SOURCE-COMPUTER. IBM-390.
003600       OBJECT-COMPUTER. IBM-390.
003700       SPECIAL-NAMES.
003800           C01 IS TOP-OF-PAGE
003900           CLASS UPPER-ALPHAS IS "A" THRU "Z"
004000           UPSI-0 ON STATUS IS RERUN-REQUESTED.
004100*
004200       DATA DIVISION.
004300       WORKING-STORAGE SECTION.
004400*
004500      ****** MEDICINE-TEMPLATE INTRODUCER KEYWORDS
004600       01  MED-TEMPLATE-KW-TABLE.
004700           05  FILLER PIC X(24) VALUE "TEMPLATE".
004800           05  FILLER PIC X(24) VALUE "PROTOCOL FOR".
004900           05  FILLER PIC X(24) VALUE "STANDARD TREATMENT FOR".
005000       01  MED-TEMPLATE-KW-R REDEFINES MED-TEMPLATE-KW-TABLE.
005100           05  MED-TEMPLATE-KW OCCURS 3 TIMES
005200                          INDEXED BY MT-IDX PIC X(24).
005300       01  MED-TEMPLATE-KW-COUNT-CONST PIC 9(02) COMP VALUE 3.
005400*
005500      ****** SUPER-TEMPLATE INTRODUCER KEYWORDS
005600       01  SUPER-TEMPLATE-KW-TABLE.
005700           05  FILLER PIC X(24) VALUE "SUPER TEMPLATE".
005800           05  FILLER PIC X(24) VALUE "COMPREHENSIVE PROTOCOL".
005900           05  FILLER PIC X(24) VALUE "ADVANCED TREATMENT".
006000       01  SUPER-TEMPLATE-KW-R REDEFINES SUPER-TEMPLATE-KW-TABLE.
006100           05  SUPER-TEMPLATE-KW OCCURS 3 TIMES
006200                          INDEXED BY ST-IDX PIC X(24).
006300       01  SUPER-TEMPLATE-KW-COUNT-CONST PIC 9(02) COMP VALUE 3.
006400*
006420       77  WS-TALLY-C                  PIC 9(04) COMP.
006440       77  WS-CAND-LEN                 PIC 9(04) COMP.
006460       77  WS-SEQ-DISPLAY              PIC 9(03).
006480*
006500       01  WS-SCAN-FLDS.
007000           05  WS-BEFORE-TXT           PIC X(600).
007100           05  WS-AFTER-TXT            PIC X(600).
007200           05  WS-CAND-TXT             PIC X(40).
007220           05  WS-CAND-SCAN-AREA       PIC X(600).
007250           05  FILLER                  PIC X(01) VALUE SPACE.
007300*
007400      ****** TEMPLATE-ID SCRATCH AREA - THE TWO FAMILIES SHARE
007500      ****** THIS LAYOUT, REDEFINED SO WE CAN BUILD EITHER A
007600      ****** 3-DIGIT MEDICINE-TEMPLATE ID (300 BASE) OR A
007700      ****** 3-DIGIT SUPER-TEMPLATE ID (400 BASE) THROUGH THE
007800      ****** SAME EDIT LOGIC
007900       01  WS-TEMPLATE-ID-AREA         PIC 9(04) COMP VALUE 300.
008000       01  WS-TEMPLATE-ID-GRP REDEFINES WS-TEMPLATE-ID-AREA.
008100           05  WS-TEMPLATE-ID-HUNDREDS PIC 9(02) COMP.
008200           05  WS-TEMPLATE-ID-TENS     PIC 9(02) COMP.
008300*
008400       77  CALC-TYPE-SW                PIC X(1).
008500           88 MED-TEMPLATE-SCAN  VALUE "M".
008600           88 SUPER-TEMPLATE-SCAN VALUE "S".
008700*
008800       77  RETURN-CD                   PIC S9(4) COMP.
008900*
009000       COPY ABENDREC.
009100*
009200       LINKAGE SECTION.
009300       01  LK-SCAN-TEXT                PIC X(600).
009400       01  LK-MTPL-COUNT               PIC 9(02) COMP.
009500       01  LK-MED-TEMPLATE-TABLE.
009600           05  LK-MED-TEMPLATE OCCURS 5 TIMES
009700                          INDEXED BY LK-MTPL-IDX.
009800               10  LK-MTPL-NAME        PIC X(40).
009900               10  LK-MTPL-ID          PIC X(03).
010000       01  LK-STPL-COUNT               PIC 9(02) COMP.
010100       01  LK-SUPER-TEMPLATE-TABLE.
010200           05  LK-SUPER-TEMPLATE OCCURS 5 TIMES
010300                          INDEXED BY LK-STPL-IDX.
010400               10  LK-STPL-NAME        PIC X(40).
010500               10  LK-STPL-ID          PIC X(03).
010600*
010700       PROCEDURE DIVISION USING LK-SCAN-TEXT,
010800                LK-MTPL-COUNT, LK-MED-TEMPLATE-TABLE,
010900                LK-STPL-COUNT, LK-SUPER-TEMPLATE-TABLE.
011000*
011100       000-HOUSEKEEPING.
011200           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
011300           MOVE 0 TO LK-MTPL-COUNT LK-STPL-COUNT.
011400           MOVE "M" TO CALC-TYPE-SW.
011500           IF MED-TEMPLATE-SCAN
011600               PERFORM 100-SCAN-MED-TEMPLATES THRU 100-EXIT
011700           END-IF.
011800           MOVE "S" TO CALC-TYPE-SW.
011900           IF SUPER-TEMPLATE-SCAN
012000               PERFORM 200-SCAN-SUPER-TEMPLATES THRU 200-EXIT
012100           END-IF.
012200           MOVE ZERO TO RETURN-CD.
012300           GOBACK.
012400       000-EXIT.
012500           EXIT.
012600*
012700       100-SCAN-MED-TEMPLATES.
012800           MOVE 300 TO WS-TEMPLATE-ID-AREA.
012900           PERFORM 110-TRY-MED-KW THRU 110-EXIT
013000                   VARYING MT-IDX FROM 1 BY 1
013100                   UNTIL MT-IDX > MED-TEMPLATE-KW-COUNT-CONST
013200                      OR LK-MTPL-COUNT = 5.
013300       100-EXIT.
013400           EXIT.
013500*
013600       110-TRY-MED-KW.
013700           MOVE 0 TO WS-TALLY-C.
013800           INSPECT LK-SCAN-TEXT TALLYING WS-TALLY-C
013900                   FOR ALL MED-TEMPLATE-KW(MT-IDX).
014000           IF WS-TALLY-C = 0
014100               GO TO 110-EXIT.
014200           UNSTRING LK-SCAN-TEXT DELIMITED BY MED-TEMPLATE-KW(MT-IDX)
014300               INTO WS-BEFORE-TXT WS-AFTER-TXT.
014400           UNSTRING WS-AFTER-TXT DELIMITED BY "." OR "!" OR "?" OR ","
014500               INTO WS-CAND-TXT.
014550           MOVE SPACES TO WS-CAND-SCAN-AREA.
014570           MOVE WS-CAND-TXT TO WS-CAND-SCAN-AREA(1:40).
014600           CALL 'TEXTLEN' USING WS-CAND-SCAN-AREA, WS-CAND-LEN.
014700           IF WS-CAND-LEN NOT > 3
014800               GO TO 110-EXIT.
014900           ADD 1 TO LK-MTPL-COUNT.
015000           SET LK-MTPL-IDX TO LK-MTPL-COUNT.
015100           STRING MED-TEMPLATE-KW(MT-IDX) DELIMITED BY SPACE
015200                  " " DELIMITED BY SIZE
015300                  WS-CAND-TXT(1:WS-CAND-LEN) DELIMITED BY SIZE
015400                  INTO LK-MTPL-NAME(LK-MTPL-IDX).
015450           CALL 'TITLCASE' USING LK-MTPL-NAME(LK-MTPL-IDX).
015500           ADD 1 TO WS-TEMPLATE-ID-AREA.
015600           PERFORM 300-EDIT-TEMPLATE-ID THRU 300-EXIT.
015700           MOVE WS-SEQ-DISPLAY TO LK-MTPL-ID(LK-MTPL-IDX).
015800       110-EXIT.
015900           EXIT.
016000*
016100       200-SCAN-SUPER-TEMPLATES.
016200           MOVE 400 TO WS-TEMPLATE-ID-AREA.
016300           PERFORM 210-TRY-SUPER-KW THRU 210-EXIT
016400                   VARYING ST-IDX FROM 1 BY 1
016500                   UNTIL ST-IDX > SUPER-TEMPLATE-KW-COUNT-CONST
016600                      OR LK-STPL-COUNT = 5.
016700       200-EXIT.
016800           EXIT.
016900*
017000       210-TRY-SUPER-KW.
017100           MOVE 0 TO WS-TALLY-C.
017200           INSPECT LK-SCAN-TEXT TALLYING WS-TALLY-C
017300                   FOR ALL SUPER-TEMPLATE-KW(ST-IDX).
017400           IF WS-TALLY-C = 0
017500               GO TO 210-EXIT.
017600           UNSTRING LK-SCAN-TEXT
017700               DELIMITED BY SUPER-TEMPLATE-KW(ST-IDX)
017800               INTO WS-BEFORE-TXT WS-AFTER-TXT.
017900           UNSTRING WS-AFTER-TXT DELIMITED BY "." OR "!" OR "?" OR ","
018000               INTO WS-CAND-TXT.
018050           MOVE SPACES TO WS-CAND-SCAN-AREA.
018070           MOVE WS-CAND-TXT TO WS-CAND-SCAN-AREA(1:40).
018100           CALL 'TEXTLEN' USING WS-CAND-SCAN-AREA, WS-CAND-LEN.
018200           IF WS-CAND-LEN NOT > 3
018300               GO TO 210-EXIT.
018400           ADD 1 TO LK-STPL-COUNT.
018500           SET LK-STPL-IDX TO LK-STPL-COUNT.
018600           STRING SUPER-TEMPLATE-KW(ST-IDX) DELIMITED BY SPACE
018700                  " " DELIMITED BY SIZE
018800                  WS-CAND-TXT(1:WS-CAND-LEN) DELIMITED BY SIZE
018900                  INTO LK-STPL-NAME(LK-STPL-IDX).
018950           CALL 'TITLCASE' USING LK-STPL-NAME(LK-STPL-IDX).
019000           ADD 1 TO WS-TEMPLATE-ID-AREA.
019100           PERFORM 300-EDIT-TEMPLATE-ID THRU 300-EXIT.
019200           MOVE WS-SEQ-DISPLAY TO LK-STPL-ID(LK-STPL-IDX).
019300       210-EXIT.
019400           EXIT.
019500*
019600      ****** COMMON ID-EDIT ROUTINE SHARED BY BOTH FAMILIES
019700       300-EDIT-TEMPLATE-ID.
019800           MOVE WS-TEMPLATE-ID-AREA TO WS-SEQ-DISPLAY.
019900       300-EXIT.
020000           EXIT.
020100*
020200       1000-ABEND-RTN.
020300           MOVE "ABEND IN TMPLSCAN" TO ABEND-REASON.
020400           DISPLAY "*** ABNORMAL END - TMPLSCAN ***" UPON CONSOLE.
020500           DIVIDE ZERO-VAL INTO ONE-VAL.
