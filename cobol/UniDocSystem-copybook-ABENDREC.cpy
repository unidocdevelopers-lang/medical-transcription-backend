000100******************************************************************
000200* ABENDREC                                                       *
000300* COMMON ABEND/DIAGNOSTIC DUMP LINE FOR THE UNIDOC BATCH SUITE   *
000400* WRITTEN TO SYSOUT WHENEVER A PROGRAM FORCES ITSELF DOWN.       *
000500* CARRIES THE FAILING PARAGRAPH NAME AND AN EXPECTED/ACTUAL      *
000600* PAIR SO THE OPERATOR DOESN'T HAVE TO GO FISH THROUGH A DUMP.   *
000700*                                                                *
000800* 013094 JS  ORIGINAL COPYBOOK FOR THE PATIENT-BILLING SUITE     *
000900* 021311 RTM ADAPTED FOR THE CONSULTATION-POSTING SUITE          *
001000******************************************************************
001100 01  ABEND-REC.
001200     05  ABEND-TAG                   PIC X(10) VALUE "**ABEND** ".
001300     05  PARA-NAME                   PIC X(32) VALUE SPACES.
001400     05  FILLER                      PIC X(01) VALUE SPACE.
001500     05  ABEND-REASON                PIC X(45) VALUE SPACES.
001600     05  FILLER                      PIC X(01) VALUE SPACE.
001700     05  EXPECTED-VAL                PIC X(10) VALUE SPACES.
001800     05  FILLER                      PIC X(01) VALUE SPACE.
001900     05  ACTUAL-VAL                  PIC X(10) VALUE SPACES.
002000     05  FILLER                      PIC X(20) VALUE SPACES.
002100
002200 01  FORCED-ABEND-VALUES.
002300     05  ZERO-VAL                    PIC 9(01) COMP VALUE ZERO.
002400     05  ONE-VAL                     PIC 9(01) COMP VALUE 1.
002500     05  FILLER                      PIC X(01) VALUE SPACE.
