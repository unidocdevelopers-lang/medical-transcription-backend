000100******************************************************************
000200* CONSWORK                                                       *
000300* EXTRACTED-DATA WORKING RECORD.                                 *
000400* HOLDS EVERYTHING THE PATTERN-MATCHING EXTRACTORS PULL OUT OF   *
000500* ONE CONSULTATION'S DICTATED NOTE, BEFORE IT GOES TO THE        *
000600* MASTER FILE AND THE PRINTED REPORT.  RE-INITIALIZED FOR EACH   *
000700* INPUT RECORD - NOTHING IN HERE CARRIES OVER BETWEEN RECORDS.   *
000800*                                                                *
000900* 021311 RTM ORIGINAL LAYOUT FOR THE CONSULTATION-POSTING RUN    *
001000* 052213 RTM ADDED MED/INV/TEMPLATE OCCURS TABLES PER REQUEST    *
001100*             #4471 FROM THE CLINICAL-DOCUMENTATION COMMITTEE    *
001200******************************************************************
001300 01  CONSWORK-REC.
001400     05  CHIEF-COMPLAINT-W           PIC X(100).
001500     05  CONSULT-SUMMARY-W           PIC X(300).
001600     05  VITAL-BP-W                  PIC X(07).
001700     05  VITAL-PR-W                  PIC X(03).
001800     05  VITAL-RBS-W                 PIC X(03).
001900     05  MED-COUNT-W                 PIC 9(02) COMP.
002000     05  MEDICATION-W OCCURS 10 TIMES
002100                      INDEXED BY MED-IDX-W.
002200         10  MED-NAME-DOSE-W         PIC X(30).
002300         10  MED-PATTERN-W           PIC X(12).
002400         10  MED-DURATION-W          PIC X(15).
002500         10  MED-WHEN-W              PIC X(15).
002600         10  MED-SEQ-ID-W            PIC X(02).
002700     05  INV-COUNT-W                 PIC 9(02) COMP.
002800     05  INVESTIGATION-W OCCURS 10 TIMES
002900                      INDEXED BY INV-IDX-W.
003000         10  INV-NAME-W              PIC X(30).
003100         10  INV-ID-W                PIC X(03).
003200     05  MTPL-COUNT-W                PIC 9(02) COMP.
003300     05  MED-TEMPLATE-W OCCURS 5 TIMES
003400                      INDEXED BY MTPL-IDX-W.
003500         10  MTPL-NAME-W             PIC X(40).
003600         10  MTPL-ID-W               PIC X(03).
003700     05  STPL-COUNT-W                PIC 9(02) COMP.
003800     05  SUPER-TEMPLATE-W OCCURS 5 TIMES
003900                      INDEXED BY STPL-IDX-W.
004000         10  STPL-NAME-W             PIC X(40).
004100         10  STPL-ID-W               PIC X(03).
004200     05  ADVICE-W                    PIC X(200).
004300     05  FOLLOW-UP-DAY-W             PIC X(10).
004400     05  FOLLOW-UP-MODE-W            PIC X(16).
004500     05  VISIT-TYPE-W                PIC X(16).
004600     05  FILLER                      PIC X(10) VALUE SPACES.
