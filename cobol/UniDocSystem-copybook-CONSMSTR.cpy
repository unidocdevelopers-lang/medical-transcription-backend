000100******************************************************************
000200* CONSMSTR                                                       *
000300* CONSULTATION MASTER RECORD - INDEXED FILE KEYED ON             *
000400* CONSULT-ID-M.  ONE ROW PER CONSULTATION; A RUN THAT SEES THE   *
000500* SAME CONSULT-ID TWICE REPLACES THE EARLIER ROW - THERE IS NO   *
000600* HISTORY KEPT HERE, JUST THE LAST-POSTED VITALS.                *
000700*                                                                *
000800* 021311 RTM ORIGINAL LAYOUT FOR THE CONSULTATION-POSTING RUN    *
000900* 041718 RTM ADDED RESERVE-FILLER FOR FUTURE BILLING TIE-IN      *
000950* 081511 CDW THE NINE BUSINESS FIELDS ABOVE ARE THE WHOLE OF THE  *
000960*             CONSULTATION-MASTER CONTRACT AND SUM TO 95 BYTES    *
000970*             ON THEIR OWN.  THE FILLER BELOW IS STILL THE        *
000980*             041718 BILLING-TIE-IN RESERVE, NOT PART OF THE      *
000990*             95-BYTE CONTRACT.  QA TICKET #7014                  *
001000******************************************************************
001100 01  CONSMSTR-REC.
001200     05  CONSULT-ID-M                PIC X(10).
001300     05  PATIENT-NAME-M              PIC X(30).
001400     05  PATIENT-AGE-M               PIC X(03).
001500     05  BP-MEASURED-M               PIC X(07).
001600     05  PULSE-RATE-M                PIC X(03).
001700     05  RANDOM-BLD-SUGAR-M          PIC X(03).
001800     05  BP-DATE-M                   PIC X(10).
001900     05  DATE-MEASURES-M             PIC X(10).
002000     05  CREATED-AT-M                PIC X(19).
002100     05  FILLER                      PIC X(05) VALUE SPACES.
