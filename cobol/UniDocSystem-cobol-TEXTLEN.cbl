000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  TEXTLEN.
000300       AUTHOR. R. T. MERCER.
000400       INSTALLATION. COBOL DEVELOPMENT CENTER.
000500       DATE-WRITTEN. 03/04/92.
000600       DATE-COMPILED. 03/04/92.
000700       SECURITY. NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*          COMMON UTILITY SUBPROGRAM.  RETURNS THE LENGTH OF THE
001300*          PASSED TEXT FIELD WITH TRAILING SPACES STRIPPED OFF -
001400*          USED THROUGHOUT THE CONSULTATION-POSTING SUITE ANY
001500*          TIME A SCRATCH TEXT AREA HAS TO BE REBUILT WITH STRING
001600*          AND THE CALLER NEEDS TO KNOW WHERE THE REAL DATA ENDS.
001700*
001800******************************************************************
001900*                        C H A N G E   L O G                     *
002000******************************************************************
002100* 030492 RTM ORIGINAL PROGRAM FOR THE CONSULTATION-POSTING RUN,   *
002200*             REQUEST #4488                                      *
002300* 052213 RTM WIDENED THE TEXT PARAMETER TO 600 BYTES SO IT CAN    *
002400*             BE CALLED AGAINST THE FULL MEDICAL-TEXT SCRATCH     *
002500*             AREA, NOT JUST SHORT FIELDS.  REQUEST #4471         *
002600* 021799 RTM Y2K REMEDIATION - NO DATE FIELDS IN THIS PROGRAM,    *
002700*             REVIEWED AND SIGNED OFF, NO CHANGES REQUIRED        *
002800*             TICKET #6001                                        *
002850* 081511 CDW MOVED THE SCAN COUNTERS TO 77-LEVEL ENTRIES TO       *
002860*             MATCH THE REST OF THE SHOP - QA TICKET #7014        *
002900******************************************************************
003000*
003100       ENVIRONMENT DIVISION.
003200       CONFIGURATION SECTION.
003300       SOURCE-COMPUTER. IBM-390.
003400       OBJECT-COMPUTER. IBM-390.
003500       SPECIAL-NAMES.
003600           C01 IS TOP-OF-PAGE
003700           CLASS UPPER-ALPHAS IS "A" THRU "Z"
003800           UPSI-0 ON STATUS IS RERUN-REQUESTED.
003900*
004000       DATA DIVISION.
004100       WORKING-STORAGE SECTION.
004200*
004300       77  SCAN-POS                    PIC 9(04) COMP.
004400       77  WS-LAST-NONBLANK            PIC 9(04) COMP.
004600*
004700      ****** THE TEXT AREA VIEWED AS A TABLE OF SINGLE CHARACTERS
004800      ****** SO WE CAN WALK IT BACKWARD ONE BYTE AT A TIME
004900      ****** WITHOUT FUNCTION REVERSE
005000       01  WS-CHAR-TABLE-AREA          PIC X(600).
005100       01  WS-CHAR-TABLE-GRP REDEFINES WS-CHAR-TABLE-AREA.
005200           05  WS-CHAR-CELL OCCURS 600 TIMES
005300                          INDEXED BY WS-CHAR-IDX PIC X(01).
005400*
006300      ****** LENGTH RETURNED AS BOTH BINARY (FOR THE CALLER'S
006400      ****** SUBSCRIPT ARITHMETIC) AND DISPLAY (FOR DIAGNOSTIC
006500      ****** DISPLAYS DURING TESTING)
006600       01  WS-LEN-DISPLAY-AREA         PIC 9(04).
006700       01  WS-LEN-DISPLAY-GRP REDEFINES WS-LEN-DISPLAY-AREA.
006800           05  WS-LEN-DISP-HI          PIC 9(02).
006900           05  WS-LEN-DISP-LO          PIC 9(02).
006950*
006960      ****** MOST MEDICAL-TEXT SCRATCH AREAS RUN OUT WELL BEFORE
006970      ****** BYTE 100, SO WE CHECK THE FIRST 100 BYTES FOR ANY
006980      ****** NON-BLANK CONTENT FIRST - IF NONE, THE FIELD IS ALL
006990      ****** SPACES AND WE CAN SKIP THE 600-BYTE BACKWARD SCAN
007000       01  WS-QUICK-CHECK-AREA         PIC X(600).
007010       01  WS-QUICK-CHECK-GRP REDEFINES WS-QUICK-CHECK-AREA.
007020           05  WS-QUICK-CHECK-HEAD     PIC X(100).
007030           05  WS-QUICK-CHECK-TAIL     PIC X(500).
007040*
007100       COPY ABENDREC.
007200*
007300       LINKAGE SECTION.
007400       01  LK-TEXT1                    PIC X(600).
007500       01  LK-RETURN-LEN               PIC 9(04) COMP.
007600*
007700       PROCEDURE DIVISION USING LK-TEXT1, LK-RETURN-LEN.
007800*
007900       000-HOUSEKEEPING.
008000           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
008050           MOVE LK-TEXT1 TO WS-QUICK-CHECK-AREA.
008100           MOVE LK-TEXT1 TO WS-CHAR-TABLE-AREA.
008200           MOVE 0 TO WS-LAST-NONBLANK.
008250           IF WS-QUICK-CHECK-HEAD = SPACES
008260              AND WS-QUICK-CHECK-TAIL = SPACES
008270               GO TO 000-RETURN-LENGTH.
008300           PERFORM 100-SCAN-BACKWARD THRU 100-EXIT
008400                   VARYING SCAN-POS FROM 600 BY -1
008500                   UNTIL SCAN-POS < 1 OR WS-LAST-NONBLANK NOT = 0.
008550       000-RETURN-LENGTH.
008600           MOVE WS-LAST-NONBLANK TO LK-RETURN-LEN.
008650           IF RERUN-REQUESTED
008660               MOVE WS-LAST-NONBLANK TO WS-LEN-DISPLAY-AREA
008670               DISPLAY "TEXTLEN DEBUG LENGTH " WS-LEN-DISP-HI
008680                       WS-LEN-DISP-LO
008690           END-IF.
008700           GOBACK.
008800       000-EXIT.
008900           EXIT.
009000*
009100      ****** WALK THE TEXT BACKWARD LOOKING FOR THE LAST BYTE
009200      ****** THAT IS NOT A SPACE OR A LOW-VALUE
009300       100-SCAN-BACKWARD.
009400           SET WS-CHAR-IDX TO SCAN-POS.
009500           IF WS-CHAR-CELL(WS-CHAR-IDX) NOT = SPACE
009600              AND WS-CHAR-CELL(WS-CHAR-IDX) NOT = LOW-VALUE
009700               MOVE SCAN-POS TO WS-LAST-NONBLANK
009800           END-IF.
009900       100-EXIT.
010000           EXIT.
010100*
010200       1000-ABEND-RTN.
010300           MOVE "ABEND IN TEXTLEN" TO ABEND-REASON.
010400           DISPLAY "*** ABNORMAL END - TEXTLEN ***" UPON CONSOLE.
010500           DIVIDE ZERO-VAL INTO ONE-VAL.
