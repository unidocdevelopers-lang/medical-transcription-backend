000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  CONSPOST.
000300       AUTHOR. R. T. MERCER.
000400       INSTALLATION. COBOL DEVELOPMENT CENTER.
000500       DATE-WRITTEN. 02/13/91.
000600       DATE-COMPILED. 02/13/91.
000700       SECURITY. NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM POSTS ONE DAY'S CONSULTATION-TRANSCRIPTION
001300*          BATCH PRODUCED BY THE FRONT-DESK DICTATION-CAPTURE
001400*          SYSTEM.  IT CONTAINS ONE RECORD PER CONSULTATION, EACH
001500*          CARRYING A FREE-TEXT DICTATED NOTE.
001600*
001700*          THE PROGRAM NORMALIZES EACH NOTE, RUNS THE FIXED SET
001800*          OF CLINICAL PATTERN-MATCHING RULES AGAINST IT, POSTS
001900*          THE EXTRACTED VITALS TO THE CONSULTATION MASTER FILE,
002000*          AND PRINTS A FORMATTED CONSULTATION REPORT SECTION.
002100*
002200******************************************************************
002300*
002400*              INPUT FILE           -   DDS0001.CONSIN
002500*
002600*              VSAM MASTER FILE     -   DDS0001.CONSMSTR
002700*
002800*              REPORT FILE PRODUCED -   DDS0001.CONSRPT
002900*
003000*              DUMP FILE            -   SYSOUT
003100*
003200******************************************************************
003300*                        C H A N G E   L O G                     *
003400******************************************************************
003500* 021391 RTM ORIGINAL PROGRAM FOR THE CONSULTATION-POSTING RUN,   *
003600*             REQUEST #4471 CLINICAL-DOCUMENTATION COMMITTEE      *
003700* 030492 RTM ADDED SHORTHAND EXPANSION (BP:/PR:/HR:/RBS:/TEMP:)   *
003800*             TO THE NORMALIZER PER REQUEST #4488                *
003900* 052213 RTM ADDED CALLS TO MEDMATCH/INVMATCH/TMPLSCAN, MOVED     *
004000*             DOSE-TABLE AND TEST-TABLE LOOKUPS OUT TO THEIR OWN  *
004100*             SUBPROGRAMS PER REQUEST #4471                      *
004200* 061504 RTM ADDED FOLLOW-UP DAY/MODE AND VISIT-TYPE EXTRACTORS   *
004300*             PER REQUEST #4820                                  *
004400* 072609 RTM CORRECTED CONSULTATION-SUMMARY DEDUP LOGIC - WAS     *
004500*             JOINING FINDINGS TWICE WHEN VITALS WERE EMBEDDED    *
004600*             IN THE SAME SENTENCE. TICKET #5820.                 *
004700* 021799 RTM Y2K REMEDIATION - RUN DATE NOW ACCEPTED AS AN 8-     *
004800*             DIGIT CENTURY DATE, POSTED AS YYYY-MM-DD ON THE     *
004900*             MASTER AND THE REPORT.  TICKET #6001.               *
005000* 040103 RTM ADDED RUN-CONTROL SUMMARY PAGE (RECORDS WITH AT      *
005100*             LEAST ONE VITAL FOUND) PER REQUEST #6205            *
005200* 081511 CDW MEDMATCH/INVMATCH/TMPLSCAN NOW HAND BACK TITLE-  *
005300*             CASED NAMES SO NO CHANGE WAS NEEDED HERE - THE       *
005400*             636/641/646/651 REPORT LINES JUST STRING WHAT THEY  *
005500*             ARE GIVEN.  ALSO MOVED THE SCAN-LOOP SCRATCH         *
005600*             COUNTERS AND SWITCHES TO 77-LEVEL ENTRIES TO MATCH   *
005700*             THE REST OF THE SHOP - QA TICKET #7014               *
005800* 082611 CDW 330-SCAN-OBSERVATIONS WAS NOT ACTUALLY DISCARDING     *
005900*             CANDIDATES THAT CARRY A VITAL NUMBER (N/N, N BPM,    *
006000*             N%) - THE OLD ALL-BLANK TEST NEVER FIRED.  ADDED A   *
006100*             REAL BYTE SCAN (331/332) FOR THE THREE PATTERNS -    *
006200*             QA TICKET #7022                                      *
006300* 082611 CDW SPLIT THE SHARED TELECONSULT/CLINIC KEYWORD TABLES -  *
006400*             FOLLOW-UP MODE AND VISIT TYPE EACH HAVE THEIR OWN    *
006500*             TELE-SIDE AND CLINIC-SIDE LISTS PER THE REQUEST      *
006600*             COMMITTEE'S WORDING, THEY ARE NOT THE SAME LIST -    *
006700*             QA TICKET #7023                                      *
006800* 090211 CDW 365-FILTER-ADVICE-CANDIDATE ACCEPTED ANY CANDIDATE     *
006900*             THAT SURVIVED THE BADWORD-LIST CHECK EVEN IF IT ALSO   *
007000*             CARRIED A VITAL NUMBER (N/N) - ADDED A CALL TO THE     *
007100*             331-CHECK-VITAL-NUM BYTE SCAN SO THOSE ARE DISCARDED   *
007200*             TOO, THE SAME AS THE OBSERVATION EXTRACTOR ALREADY     *
007300*             DOES - QA TICKET #7026                                 *
007400* 090311 CDW 341-FIND-BP/342-FIND-PULSE/343-FIND-RBS ONLY CAUGHT A     *
007500*             VITAL WHEN AN INTRODUCER PHRASE (BP IS/PULSE IS/RBS IS)  *
007600*             CAME AHEAD OF THE NUMBER - A READING GIVEN AS A BARE     *
007700*             NNN/NN, OR FOLLOWED BY MMHG/BPM/BEATS PER MINUTE/MG-DL   *
007800*             WITH NO LEAD-IN WORDS, WAS COMING BACK BLANK.  ADDED     *
007900*             349-353 TO COVER THE STANDALONE AND UNIT-SUFFIX CASES -  *
008000*             QA TICKET #7027                                          *
008100* 090411 CDW 800-OPEN-FILES OPENED CONSULT-IN/CONSULT-REPORT/         *
008200*             CONSULT-MASTER WITH NO STATUS CHECK - 1000-ABEND-RTN     *
008300*             WAS DEAD CODE, NEVER REACHED FROM HERE.  ADDED THE       *
008400*             IFCODE/RFCODE/MFCODE CHECKS AFTER EACH OPEN, SAME AS     *
008500*             THE STATUS CHECKS ON REWRITE/READ ELSEWHERE IN THE       *
008600*             SUITE - QA TICKET #7028                                  *
008700******************************************************************
008800*
008900       ENVIRONMENT DIVISION.
009000       CONFIGURATION SECTION.
009100       SOURCE-COMPUTER. IBM-390.
009200       OBJECT-COMPUTER. IBM-390.
009300       SPECIAL-NAMES.
009400           C01 IS TOP-OF-PAGE
009500           CLASS UPPER-ALPHAS IS "A" THRU "Z"
009600           UPSI-0 ON STATUS IS RERUN-REQUESTED.
009700       INPUT-OUTPUT SECTION.
009800       FILE-CONTROL.
009900           SELECT SYSOUT
010000           ASSIGN TO UT-S-SYSOUT
010100             ORGANIZATION IS SEQUENTIAL.
010200*
010300           SELECT CONSULT-IN
010400           ASSIGN TO UT-S-CONSIN
010500             ACCESS MODE IS SEQUENTIAL
010600             FILE STATUS IS IFCODE.
010700*
010800           SELECT CONSULT-REPORT
010900           ASSIGN TO UT-S-CONSRPT
011000             ACCESS MODE IS SEQUENTIAL
011100             FILE STATUS IS RFCODE.
011200*
011300           SELECT CONSULT-MASTER
011400                  ASSIGN       TO CONSMSTR
011500                  ORGANIZATION IS INDEXED
011600                  ACCESS MODE  IS RANDOM
011700                  RECORD KEY   IS CONSULT-ID-M
011800                  FILE STATUS  IS MFCODE.
011900*
012000       DATA DIVISION.
012100       FILE SECTION.
012200       FD  SYSOUT
012300           RECORDING MODE IS F
012400           LABEL RECORDS ARE STANDARD
012500           RECORD CONTAINS 130 CHARACTERS
012600           BLOCK CONTAINS 0 RECORDS
012700           DATA RECORD IS SYSOUT-REC.
012800       01  SYSOUT-REC  PIC X(130).
012900*
013000******* THIS FILE IS PASSED IN FROM THE DICTATION-CAPTURE SYSTEM
013100******* ONE RECORD PER CONSULTATION - NO TRAILER RECORD, RUN
013200******* TOTALS ARE ACCUMULATED AS THE FILE IS READ
013300       FD  CONSULT-IN
013400           RECORDING MODE IS F
013500           LABEL RECORDS ARE STANDARD
013600           RECORD CONTAINS 650 CHARACTERS
013700           BLOCK CONTAINS 0 RECORDS
013800           DATA RECORD IS CONSULT-IN-REC.
013900           COPY CONSIN.
014000*
014100       FD  CONSULT-REPORT
014200           RECORDING MODE IS F
014300           LABEL RECORDS ARE STANDARD
014400           RECORD CONTAINS 132 CHARACTERS
014500           BLOCK CONTAINS 0 RECORDS
014600           DATA RECORD IS RPT-REC.
014700       01  RPT-REC                     PIC X(132).
014800*
014900       FD  CONSULT-MASTER
015000           RECORD CONTAINS 100 CHARACTERS
015100           DATA RECORD IS CONSMSTR-REC.
015200           COPY CONSMSTR.
015300*
015400      ** QSAM FILE
015500       WORKING-STORAGE SECTION.
015600*
015700       01  FILE-STATUS-CODES.
015800           05  IFCODE                  PIC X(2).
015900               88 NO-MORE-DATA  VALUE "10".
016000           05  RFCODE                  PIC X(2).
016100               88 CODE-WRITE    VALUE SPACES.
016200           05  MFCODE                  PIC X(2).
016300               88 RECORD-FOUND    VALUE "00".
016400               88 KEY-ALREADY-EXISTS VALUE "22".
016500           05  FILLER                  PIC X(01) VALUE SPACE.
016600*
016700      ** WORKING RECORD FOR THE EXTRACTION ENGINE
016800       COPY CONSWORK.
016900*
017000       77  ERROR-FOUND-SW              PIC X(01) VALUE "N".
017100           88 RECORD-ERROR-FOUND VALUE "Y".
017200           88 VALID-RECORD  VALUE "N".
017300       77  PHRASE-FOUND-SW             PIC X(01) VALUE "N".
017400           88 PHRASE-WAS-FOUND VALUE "Y".
017500       77  MORE-TABLE-ROWS             PIC X(01) VALUE "Y".
017600           88 NO-MORE-TABLE-ROWS VALUE "N".
017700       77  WS-VITALNUM-SW              PIC X(01) VALUE "N".
017800           88 VITAL-NUM-FOUND VALUE "Y".
017900           88 NO-VITAL-NUM-FOUND VALUE "N".
018000*
018100      ****** RUN-TOTAL ACCUMULATORS - INITIALIZED TOGETHER AT
018200      ****** START-OF-RUN, POSTED TO THE CONTROL-SUMMARY PAGE
018300       01  COUNTERS-IDXS-AND-ACCUMULATORS.
018400           05 RECORDS-READ             PIC 9(7) COMP.
018500           05 RECORDS-PROCESSED        PIC 9(7) COMP.
018600           05 RECORDS-REJECTED         PIC 9(7) COMP.
018700           05 MEDS-EXTRACTED-TOTAL     PIC 9(7) COMP.
018800           05 INVS-EXTRACTED-TOTAL     PIC 9(7) COMP.
018900           05 RECS-WITH-VITALS         PIC 9(7) COMP.
019000           05 FILLER                    PIC X(01) VALUE SPACE.
019100*
019200      ****** SCAN-LOOP SCRATCH COUNTERS AND SUBSCRIPTS - ONE SHOT
019300      ****** PER RECORD, STANDALONE TO MATCH THE REST OF THE SHOP
019400       77  PHRASE-IDX                  PIC 9(2) COMP.
019500       77  SUB-IDX                     PIC 9(2) COMP.
019600       77  SCAN-POS                    PIC 9(4) COMP.
019700       77  DIGIT-CNT                   PIC 9(2) COMP.
019800       77  WS-TALLY-C                  PIC 9(4) COMP.
019900       77  WS-BEFORE-LEN               PIC 9(4) COMP.
020000       77  WS-AFTER-LEN                PIC 9(4) COMP.
020100       77  WS-CAND-LEN                 PIC 9(4) COMP.
020200       77  WS-DEDUP-CNT                PIC 9(1) COMP.
020300*
020400       01  MISC-WS-FLDS.
020500           05 WORK-TEXT-U              PIC X(600).
020600           05 WS-BEFORE-TXT            PIC X(600).
020700           05 WS-AFTER-TXT             PIC X(600).
020800           05 WS-CAND-SCAN-AREA        PIC X(600).
020900           05 WS-CAND-TXT              PIC X(300).
021000           05 WS-DEDUP-1               PIC X(100).
021100           05 WS-DEDUP-2               PIC X(100).
021200           05 WS-DEDUP-3               PIC X(100).
021300           05 FILLER                    PIC X(01) VALUE SPACE.
021400*
021500      ****** OBSERVATION-CANDIDATE SCANNED FOR A VITAL-LOOKING
021600      ****** NUMBER (N/N, N BPM, N%) ONE BYTE AT A TIME - THE
021700      ****** SAME REDEFINES-INTO-OCCURS TRICK TITLCASE/TEXTLEN USE
021800       01  WS-VITALNUM-SCAN-AREA       PIC X(300).
021900       01  WS-VITALNUM-SCAN-GRP REDEFINES WS-VITALNUM-SCAN-AREA.
022000           05  WS-VN-CELL OCCURS 300 TIMES
022100                          INDEXED BY WS-VN-IX PIC X(01).
022200*
022300      ****** REPORT-ONLY WORK FIELDS
022400       01  WS-REPORT-FLDS.
022500           05 WS-AGE-DISPLAY           PIC X(15).
022600           05 WS-FUP-LINE              PIC X(50).
022700           05 WS-RD-EDIT               PIC ZZZZZZ9.
022800           05 WS-RP-EDIT               PIC ZZZZZZ9.
022900           05 WS-RJ-EDIT               PIC ZZZZZZ9.
023000           05 WS-MC-EDIT               PIC ZZZZZZ9.
023100           05 WS-IC-EDIT               PIC ZZZZZZ9.
023200           05 WS-VC-EDIT               PIC ZZZZZZ9.
023300           05 FILLER                    PIC X(01) VALUE SPACE.
023400*
023500      ****** RUN DATE/TIME FIELDS - Y2K REMEDIATED 021799 RTM
023600       01  WS-ACCEPT-DATE              PIC 9(8).
023700       01  WS-ACCEPT-DATE-GRP REDEFINES WS-ACCEPT-DATE.
023800           05  WS-ACC-CCYY             PIC 9(4).
023900           05  WS-ACC-MM               PIC 9(2).
024000           05  WS-ACC-DD               PIC 9(2).
024100*
024200       01  WS-ACCEPT-TIME              PIC 9(8).
024300       01  WS-ACCEPT-TIME-GRP REDEFINES WS-ACCEPT-TIME.
024400           05  WS-ACC-HH               PIC 9(2).
024500           05  WS-ACC-MN               PIC 9(2).
024600           05  WS-ACC-SS               PIC 9(2).
024700           05  WS-ACC-HD               PIC 9(2).
024800*
024900       01  WS-RUN-DATE                 PIC X(10).
025000       01  WS-RUN-TIMESTAMP            PIC X(19).
025100*
025200      ****** VITAL-BP CANDIDATE SCAN AREA
025300       01  WS-BP-CANDIDATE             PIC X(07) VALUE SPACES.
025400       01  WS-BP-CANDIDATE-GRP REDEFINES WS-BP-CANDIDATE.
025500           05  WS-BP-SYS               PIC X(03).
025600           05  WS-BP-SLASH             PIC X(01).
025700           05  WS-BP-DIA               PIC X(03).
025800*
025900       01  WS-NUM-CANDIDATE            PIC X(03) VALUE SPACES.
026000*
026100      ****** CHIEF-COMPLAINT INTRODUCER TABLE - TRIED IN ORDER,
026200      ****** FIRST MATCH WINS.  ORDER MATCHES REQUEST #4471.
026300       01  COMPLAINT-INTRO-TABLE.
026400           05  FILLER PIC X(30) VALUE "COMPLAINT OF".
026500           05  FILLER PIC X(30) VALUE "COMPLAINTS OF".
026600           05  FILLER PIC X(30) VALUE "PRESENTED WITH".
026700           05  FILLER PIC X(30) VALUE "PRESENT WITH".
026800           05  FILLER PIC X(30) VALUE "COMPLAINS OF".
026900           05  FILLER PIC X(30) VALUE "COMPLAINING OF".
027000           05  FILLER PIC X(30) VALUE "COMPLAIN ABOUT".
027100           05  FILLER PIC X(30) VALUE "CAME WITH".
027200           05  FILLER PIC X(30) VALUE "CHIEF COMPLAINT:".
027300           05  FILLER PIC X(30) VALUE "MAIN CONCERN:".
027400           05  FILLER PIC X(30) VALUE "PRIMARY SYMPTOM:".
027500           05  FILLER PIC X(30) VALUE "HISTORY OF PRESENT ILLNESS:".
027600       01  COMPLAINT-INTRO-R REDEFINES COMPLAINT-INTRO-TABLE.
027700           05  COMPLAINT-INTRO OCCURS 12 TIMES
027800                          INDEXED BY CI-IDX PIC X(30).
027900       01  COMPLAINT-INTRO-COUNT-CONST PIC 9(2) COMP VALUE 12.
028000*
028100      ****** FINDING INTRODUCERS FOR THE CONSULTATION SUMMARY
028200       01  FINDING-INTRO-TABLE.
028300           05  FILLER PIC X(24) VALUE "ON EXAMINATION".
028400           05  FILLER PIC X(24) VALUE "ON PHYSICAL EXAMINATION".
028500           05  FILLER PIC X(24) VALUE "EXAMINATION SHOWS".
028600           05  FILLER PIC X(24) VALUE "EXAMINATION REVEALS".
028700           05  FILLER PIC X(24) VALUE "PHYSICAL FINDINGS:".
028800           05  FILLER PIC X(24) VALUE "CLINICAL EXAMINATION:".
028900           05  FILLER PIC X(24) VALUE "CLINICAL FINDINGS:".
029000           05  FILLER PIC X(24) VALUE "ASSESSMENT:".
029100           05  FILLER PIC X(24) VALUE "IMPRESSION:".
029200           05  FILLER PIC X(24) VALUE "APPEARS".
029300           05  FILLER PIC X(24) VALUE "LOOKS".
029400           05  FILLER PIC X(24) VALUE "SEEMS".
029500       01  FINDING-INTRO-R REDEFINES FINDING-INTRO-TABLE.
029600           05  FINDING-INTRO OCCURS 12 TIMES
029700                          INDEXED BY FI-IDX PIC X(24).
029800       01  FINDING-INTRO-COUNT-CONST  PIC 9(2) COMP VALUE 12.
029900*
030000      ****** OBSERVATION INTRODUCERS FOR THE CONSULTATION SUMMARY
030100       01  OBSERV-INTRO-TABLE.
030200           05  FILLER PIC X(16) VALUE "DENIES".
030300           05  FILLER PIC X(16) VALUE "REPORTS".
030400           05  FILLER PIC X(16) VALUE "NO SIGNS OF".
030500           05  FILLER PIC X(16) VALUE "NO SYMPTOMS OF".
030600           05  FILLER PIC X(16) VALUE "POSITIVE FOR".
030700           05  FILLER PIC X(16) VALUE "NEGATIVE FOR".
030800           05  FILLER PIC X(16) VALUE "MILD".
030900           05  FILLER PIC X(16) VALUE "MODERATE".
031000           05  FILLER PIC X(16) VALUE "SEVERE".
031100           05  FILLER PIC X(16) VALUE "NORMAL".
031200           05  FILLER PIC X(16) VALUE "ABNORMAL".
031300           05  FILLER PIC X(16) VALUE "SHOWS".
031400       01  OBSERV-INTRO-R REDEFINES OBSERV-INTRO-TABLE.
031500           05  OBSERV-INTRO OCCURS 12 TIMES
031600                          INDEXED BY OI-IDX PIC X(16).
031700       01  OBSERV-INTRO-COUNT-CONST  PIC 9(2) COMP VALUE 12.
031800*
031900      ****** ADVICE INTRODUCERS
032000       01  ADVICE-INTRO-TABLE.
032100           05  FILLER PIC X(18) VALUE "ADVISED TO".
032200           05  FILLER PIC X(18) VALUE "RECOMMENDED TO".
032300           05  FILLER PIC X(18) VALUE "SUGGESTED TO".
032400           05  FILLER PIC X(18) VALUE "ADVISED".
032500           05  FILLER PIC X(18) VALUE "RECOMMENDED".
032600           05  FILLER PIC X(18) VALUE "SUGGESTED".
032700           05  FILLER PIC X(18) VALUE "PATIENT SHOULD".
032800           05  FILLER PIC X(18) VALUE "PATIENT MUST".
032900           05  FILLER PIC X(18) VALUE "PATIENT NEEDS TO".
033000           05  FILLER PIC X(18) VALUE "INSTRUCTIONS:".
033100           05  FILLER PIC X(18) VALUE "FOLLOW".
033200           05  FILLER PIC X(18) VALUE "AVOID".
033300       01  ADVICE-INTRO-R REDEFINES ADVICE-INTRO-TABLE.
033400           05  ADVICE-INTRO OCCURS 12 TIMES
033500                          INDEXED BY AI-IDX PIC X(18).
033600       01  ADVICE-INTRO-COUNT-CONST  PIC 9(2) COMP VALUE 12.
033700*
033800      ****** WORDS THAT DISQUALIFY AN ADVICE CANDIDATE
033900       01  ADVICE-BADWORD-TABLE.
034000           05  FILLER PIC X(12) VALUE "MG".
034100           05  FILLER PIC X(12) VALUE "MEDICATION".
034200           05  FILLER PIC X(12) VALUE "TABLET".
034300           05  FILLER PIC X(12) VALUE "PILL".
034400       01  ADVICE-BADWORD-R REDEFINES ADVICE-BADWORD-TABLE.
034500           05  ADVICE-BADWORD OCCURS 4 TIMES
034600                          INDEXED BY AB-IDX PIC X(12).
034700       01  ADVICE-BADWORD-COUNT-CONST PIC 9(2) COMP VALUE 4.
034800*
034900      ****** FOLLOW-UP-DAY INTRODUCERS
035000       01  FOLLOWUP-DAY-INTRO-TABLE.
035100           05  FILLER PIC X(24) VALUE "FOLLOW UP IN".
035200           05  FILLER PIC X(24) VALUE "SEE AGAIN IN".
035300           05  FILLER PIC X(24) VALUE "VISIT AGAIN IN".
035400           05  FILLER PIC X(24) VALUE "SEE BACK IN".
035500           05  FILLER PIC X(24) VALUE "RETURN AFTER".
035600           05  FILLER PIC X(24) VALUE "RETURN IN".
035700           05  FILLER PIC X(24) VALUE "NEXT VISIT IN".
035800           05  FILLER PIC X(24) VALUE "NEXT APPOINTMENT IN".
035900           05  FILLER PIC X(24) VALUE "REASSESSMENT IN".
036000           05  FILLER PIC X(24) VALUE "COME BACK IN".
036100       01  FOLLOWUP-DAY-INTRO-R REDEFINES FOLLOWUP-DAY-INTRO-TABLE.
036200           05  FOLLOWUP-DAY-INTRO OCCURS 10 TIMES
036300                          INDEXED BY FD-IDX PIC X(24).
036400       01  FOLLOWUP-DAY-INTRO-COUNT-CONST PIC 9(2) COMP VALUE 10.
036500*
036600      ****** FOLLOW-UP-MODE KEYWORD TABLES - SPEC'S TELE-SIDE
036700      ****** LIST INCLUDES PHONE AND ITS CLINIC-SIDE LIST
036800      ****** CATCHES COME TO/COME BACK - QA TICKET #7023
036900       01  FOLLOWUP-TELE-KW-TABLE.
037000           05  FILLER PIC X(14) VALUE "TELE".
037100           05  FILLER PIC X(14) VALUE "VIDEO CALL".
037200           05  FILLER PIC X(14) VALUE "ONLINE".
037300           05  FILLER PIC X(14) VALUE "VIRTUAL".
037400           05  FILLER PIC X(14) VALUE "PHONE".
037500           05  FILLER PIC X(14) VALUE "REMOTE".
037600       01  FOLLOWUP-TELE-KW-R REDEFINES FOLLOWUP-TELE-KW-TABLE.
037700           05  FOLLOWUP-TELE-KW OCCURS 6 TIMES
037800                          INDEXED BY TK-IDX PIC X(14).
037900       01  FOLLOWUP-TELE-KW-COUNT-CONST PIC 9(2) COMP VALUE 6.
038000*
038100       01  FOLLOWUP-CLINIC-KW-TABLE.
038200           05  FILLER PIC X(14) VALUE "CLINIC".
038300           05  FILLER PIC X(14) VALUE "OFFICE".
038400           05  FILLER PIC X(14) VALUE "IN PERSON".
038500           05  FILLER PIC X(14) VALUE "VISIT".
038600           05  FILLER PIC X(14) VALUE "COME TO".
038700           05  FILLER PIC X(14) VALUE "COME BACK".
038800       01  FOLLOWUP-CLINIC-KW-R REDEFINES FOLLOWUP-CLINIC-KW-TABLE.
038900           05  FOLLOWUP-CLINIC-KW OCCURS 6 TIMES
039000                          INDEXED BY CK-IDX PIC X(14).
039100       01  FOLLOWUP-CLINIC-KW-COUNT-CONST PIC 9(2) COMP VALUE 6.
039200*
039300      ****** VISIT-TYPE KEYWORD TABLES - SPEC'S TELE-SIDE LIST
039400      ****** HAS NO PHONE AND ITS CLINIC-SIDE LIST USES CAME
039500      ****** TO/PRESENTED TO INSTEAD OF COME TO/COME BACK -
039600      ****** DO NOT MERGE THESE BACK WITH THE FOLLOW-UP-MODE
039700      ****** TABLES ABOVE.  QA TICKET #7023
039800       01  VISITTYPE-TELE-KW-TABLE.
039900           05  FILLER PIC X(14) VALUE "TELE".
040000           05  FILLER PIC X(14) VALUE "VIDEO".
040100           05  FILLER PIC X(14) VALUE "ONLINE".
040200           05  FILLER PIC X(14) VALUE "VIRTUAL".
040300           05  FILLER PIC X(14) VALUE "REMOTE".
040400       01  VISITTYPE-TELE-KW-R REDEFINES VISITTYPE-TELE-KW-TABLE.
040500           05  VISITTYPE-TELE-KW OCCURS 5 TIMES
040600                          INDEXED BY VTK-IDX PIC X(14).
040700       01  VISITTYPE-TELE-KW-COUNT-CONST PIC 9(2) COMP VALUE 5.
040800*
040900       01  VISITTYPE-CLINIC-KW-TABLE.
041000           05  FILLER PIC X(14) VALUE "CLINIC".
041100           05  FILLER PIC X(14) VALUE "OFFICE".
041200           05  FILLER PIC X(14) VALUE "IN PERSON".
041300           05  FILLER PIC X(14) VALUE "VISIT".
041400           05  FILLER PIC X(14) VALUE "CAME TO".
041500           05  FILLER PIC X(14) VALUE "PRESENTED TO".
041600       01  VISITTYPE-CLINIC-KW-R REDEFINES VISITTYPE-CLINIC-KW-TABLE.
041700           05  VISITTYPE-CLINIC-KW OCCURS 6 TIMES
041800                          INDEXED BY VCK-IDX PIC X(14).
041900       01  VISITTYPE-CLINIC-KW-COUNT-CONST PIC 9(2) COMP VALUE 6.
042000*
042100       COPY ABENDREC.
042200*
042300       LINKAGE SECTION.
042400*
042500       PROCEDURE DIVISION.
042600           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
042700           PERFORM 100-MAINLINE THRU 100-EXIT
042800                   UNTIL NO-MORE-DATA.
042900           PERFORM 900-CLEANUP THRU 900-EXIT.
043000           MOVE +0 TO RETURN-CODE.
043100           GOBACK.
043200*
043300       000-HOUSEKEEPING.
043400           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
043500           DISPLAY "******** BEGIN JOB CONSPOST ********".
043600           ACCEPT WS-ACCEPT-DATE FROM DATE YYYYMMDD.
043700           ACCEPT WS-ACCEPT-TIME FROM TIME.
043800           STRING WS-ACC-CCYY DELIMITED BY SIZE
043900                  "-" DELIMITED BY SIZE
044000                  WS-ACC-MM DELIMITED BY SIZE
044100                  "-" DELIMITED BY SIZE
044200                  WS-ACC-DD DELIMITED BY SIZE
044300                  INTO WS-RUN-DATE
044400           END-STRING.
044500           STRING WS-RUN-DATE DELIMITED BY SIZE
044600                  " " DELIMITED BY SIZE
044700                  WS-ACC-HH DELIMITED BY SIZE
044800                  ":" DELIMITED BY SIZE
044900                  WS-ACC-MN DELIMITED BY SIZE
045000                  ":" DELIMITED BY SIZE
045100                  WS-ACC-SS DELIMITED BY SIZE
045200                  INTO WS-RUN-TIMESTAMP
045300           END-STRING.
045400           INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
045500           PERFORM 800-OPEN-FILES THRU 800-EXIT.
045600           PERFORM 900-READ-CONSULT-IN THRU 900-EXIT.
045700       000-EXIT.
045800           EXIT.
045900*
046000       100-MAINLINE.
046100           MOVE "100-MAINLINE" TO PARA-NAME.
046200           PERFORM 200-VALIDATE-INPUT THRU 200-EXIT.
046300           IF RECORD-ERROR-FOUND
046400               ADD +1 TO RECORDS-REJECTED
046500               PERFORM 210-WRITE-REJECT-LINE THRU 210-EXIT
046600           ELSE
046700               PERFORM 250-NORMALIZE-TEXT THRU 250-EXIT
046800               PERFORM 300-EXTRACT-COMPLAINT THRU 300-EXIT
046900               PERFORM 320-EXTRACT-SUMMARY THRU 320-EXIT
047000               PERFORM 340-EXTRACT-VITALS THRU 340-EXIT
047100               PERFORM 400-CALL-MEDMATCH THRU 400-EXIT
047200               PERFORM 410-CALL-INVMATCH THRU 410-EXIT
047300               PERFORM 420-CALL-TMPLSCAN THRU 420-EXIT
047400               PERFORM 360-EXTRACT-ADVICE THRU 360-EXIT
047500               PERFORM 370-EXTRACT-FOLLOWUP-DAY THRU 370-EXIT
047600               PERFORM 375-EXTRACT-FOLLOWUP-MODE THRU 375-EXIT
047700               PERFORM 380-EXTRACT-VISIT-TYPE THRU 380-EXIT
047800               PERFORM 500-POST-MASTER THRU 500-EXIT
047900               PERFORM 600-WRITE-REPORT THRU 600-EXIT
048000               ADD +1 TO RECORDS-PROCESSED.
048100           PERFORM 900-READ-CONSULT-IN THRU 900-EXIT.
048200       100-EXIT.
048300           EXIT.
048400*
048500       200-VALIDATE-INPUT.
048600           MOVE "200-VALIDATE-INPUT" TO PARA-NAME.
048700           MOVE "N" TO ERROR-FOUND-SW.
048800           IF CONSULT-ID-I = SPACES
048900              MOVE "Y" TO ERROR-FOUND-SW
049000              GO TO 200-EXIT.
049100           IF PATIENT-NAME-I = SPACES
049200              MOVE "Y" TO ERROR-FOUND-SW
049300              GO TO 200-EXIT.
049400           IF MEDICAL-TEXT-I = SPACES
049500              MOVE "Y" TO ERROR-FOUND-SW
049600              GO TO 200-EXIT.
049700       200-EXIT.
049800           EXIT.
049900*
050000       210-WRITE-REJECT-LINE.
050100           MOVE "210-WRITE-REJECT-LINE" TO PARA-NAME.
050200           MOVE SPACES TO RPT-REC.
050300           STRING "*** REJECTED - MISSING REQUIRED FIELD - ID: "
050400                  DELIMITED BY SIZE
050500                  CONSULT-ID-I DELIMITED BY SIZE
050600                  INTO RPT-REC
050700           END-STRING.
050800           WRITE RPT-REC.
050900       210-EXIT.
051000           EXIT.
051100*
051200      ****** TEXT NORMALIZER - COLLAPSE WHITESPACE, EXPAND
051300      ****** THE SHOP'S CLINICAL SHORTHAND (BP:/PR:/HR:/RBS:/TEMP:)
051400      ****** REQUEST #4488
051500       250-NORMALIZE-TEXT.
051600           MOVE "250-NORMALIZE-TEXT" TO PARA-NAME.
051700           MOVE MEDICAL-TEXT-I TO WORK-TEXT-U.
051800           INSPECT WORK-TEXT-U CONVERTING
051900                   "abcdefghijklmnopqrstuvwxyz"
052000                   TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
052100           PERFORM 252-COLLAPSE-SPACES THRU 252-EXIT
052200                   UNTIL WS-TALLY-C = 0.
052300           PERFORM 255-EXPAND-SHORTHAND THRU 255-EXIT
052400                   VARYING SUB-IDX FROM 1 BY 1 UNTIL SUB-IDX > 5.
052500       250-EXIT.
052600           EXIT.
052700*
052800       252-COLLAPSE-SPACES.
052900           MOVE 0 TO WS-TALLY-C.
053000           INSPECT WORK-TEXT-U TALLYING WS-TALLY-C
053100                   FOR ALL "  ".
053200           IF WS-TALLY-C > 0
053300               UNSTRING WORK-TEXT-U DELIMITED BY "  "
053400                   INTO WS-BEFORE-TXT WS-AFTER-TXT
053500               CALL 'TEXTLEN' USING WS-BEFORE-TXT WS-BEFORE-LEN
053600               CALL 'TEXTLEN' USING WS-AFTER-TXT WS-AFTER-LEN
053700               IF WS-BEFORE-LEN = 0
053800                   MOVE 1 TO WS-BEFORE-LEN
053900               END-IF
054000               IF WS-AFTER-LEN = 0
054100                   MOVE 1 TO WS-AFTER-LEN
054200               END-IF
054300               STRING WS-BEFORE-TXT(1:WS-BEFORE-LEN) DELIMITED BY SIZE
054400                      " " DELIMITED BY SIZE
054500                      WS-AFTER-TXT(1:WS-AFTER-LEN) DELIMITED BY SIZE
054600                      INTO WORK-TEXT-U
054700               END-STRING
054800           END-IF.
054900       252-EXIT.
055000           EXIT.
055100*
055200       255-EXPAND-SHORTHAND.
055300           EVALUATE SUB-IDX
055400               WHEN 1 MOVE "BP:" TO WS-CAND-TXT(1:3)
055500                      MOVE "BLOOD PRESSURE IS " TO WS-CAND-TXT(4:18)
055600               WHEN 2 MOVE "PR:" TO WS-CAND-TXT(1:3)
055700                      MOVE "PULSE RATE IS     " TO WS-CAND-TXT(4:18)
055800               WHEN 3 MOVE "HR:" TO WS-CAND-TXT(1:3)
055900                      MOVE "HEART RATE IS     " TO WS-CAND-TXT(4:18)
056000               WHEN 4 MOVE "RBS:" TO WS-CAND-TXT(1:4)
056100                      MOVE "RANDOM BLOOD SUGAR IS " TO WS-CAND-TXT(5:22)
056200               WHEN 5 MOVE "TEMP:" TO WS-CAND-TXT(1:5)
056300                      MOVE "TEMPERATURE IS " TO WS-CAND-TXT(6:15)
056400           END-EVALUATE.
056500           PERFORM 256-EXPAND-ONE THRU 256-EXIT.
056600       255-EXIT.
056700           EXIT.
056800*
056900       256-EXPAND-ONE.
057000           EVALUATE SUB-IDX
057100               WHEN 1 MOVE 0 TO WS-TALLY-C
057200                      INSPECT WORK-TEXT-U TALLYING WS-TALLY-C
057300                              FOR ALL "BP:"
057400                      IF WS-TALLY-C > 0
057500                          UNSTRING WORK-TEXT-U DELIMITED BY "BP:"
057600                              INTO WS-BEFORE-TXT WS-AFTER-TXT
057700                          PERFORM 257-REBUILD-TEXT THRU 257-EXIT
057800                      END-IF
057900               WHEN 2 MOVE 0 TO WS-TALLY-C
058000                      INSPECT WORK-TEXT-U TALLYING WS-TALLY-C
058100                              FOR ALL "PR:"
058200                      IF WS-TALLY-C > 0
058300                          UNSTRING WORK-TEXT-U DELIMITED BY "PR:"
058400                              INTO WS-BEFORE-TXT WS-AFTER-TXT
058500                          PERFORM 257-REBUILD-TEXT THRU 257-EXIT
058600                      END-IF
058700               WHEN 3 MOVE 0 TO WS-TALLY-C
058800                      INSPECT WORK-TEXT-U TALLYING WS-TALLY-C
058900                              FOR ALL "HR:"
059000                      IF WS-TALLY-C > 0
059100                          UNSTRING WORK-TEXT-U DELIMITED BY "HR:"
059200                              INTO WS-BEFORE-TXT WS-AFTER-TXT
059300                          PERFORM 257-REBUILD-TEXT THRU 257-EXIT
059400                      END-IF
059500               WHEN 4 MOVE 0 TO WS-TALLY-C
059600                      INSPECT WORK-TEXT-U TALLYING WS-TALLY-C
059700                              FOR ALL "RBS:"
059800                      IF WS-TALLY-C > 0
059900                          UNSTRING WORK-TEXT-U DELIMITED BY "RBS:"
060000                              INTO WS-BEFORE-TXT WS-AFTER-TXT
060100                          PERFORM 257-REBUILD-TEXT THRU 257-EXIT
060200                      END-IF
060300               WHEN 5 MOVE 0 TO WS-TALLY-C
060400                      INSPECT WORK-TEXT-U TALLYING WS-TALLY-C
060500                              FOR ALL "TEMP:"
060600                      IF WS-TALLY-C > 0
060700                          UNSTRING WORK-TEXT-U DELIMITED BY "TEMP:"
060800                              INTO WS-BEFORE-TXT WS-AFTER-TXT
060900                          PERFORM 257-REBUILD-TEXT THRU 257-EXIT
061000                      END-IF
061100           END-EVALUATE.
061200       256-EXIT.
061300           EXIT.
061400*
061500       257-REBUILD-TEXT.
061600           CALL 'TEXTLEN' USING WS-BEFORE-TXT WS-BEFORE-LEN.
061700           CALL 'TEXTLEN' USING WS-AFTER-TXT WS-AFTER-LEN.
061800           IF WS-BEFORE-LEN = 0
061900               MOVE 1 TO WS-BEFORE-LEN
062000           END-IF.
062100           IF WS-AFTER-LEN = 0
062200               MOVE 1 TO WS-AFTER-LEN
062300           END-IF.
062400           EVALUATE SUB-IDX
062500               WHEN 1 STRING WS-BEFORE-TXT(1:WS-BEFORE-LEN)
062600                             DELIMITED BY SIZE
062700                      "BLOOD PRESSURE IS " DELIMITED BY SIZE
062800                      WS-AFTER-TXT(1:WS-AFTER-LEN) DELIMITED BY SIZE
062900                      INTO WORK-TEXT-U
063000                      END-STRING
063100               WHEN 2 STRING WS-BEFORE-TXT(1:WS-BEFORE-LEN)
063200                             DELIMITED BY SIZE
063300                      "PULSE RATE IS " DELIMITED BY SIZE
063400                      WS-AFTER-TXT(1:WS-AFTER-LEN) DELIMITED BY SIZE
063500                      INTO WORK-TEXT-U
063600                      END-STRING
063700               WHEN 3 STRING WS-BEFORE-TXT(1:WS-BEFORE-LEN)
063800                             DELIMITED BY SIZE
063900                      "HEART RATE IS " DELIMITED BY SIZE
064000                      WS-AFTER-TXT(1:WS-AFTER-LEN) DELIMITED BY SIZE
064100                      INTO WORK-TEXT-U
064200                      END-STRING
064300               WHEN 4 STRING WS-BEFORE-TXT(1:WS-BEFORE-LEN)
064400                             DELIMITED BY SIZE
064500                      "RANDOM BLOOD SUGAR IS " DELIMITED BY SIZE
064600                      WS-AFTER-TXT(1:WS-AFTER-LEN) DELIMITED BY SIZE
064700                      INTO WORK-TEXT-U
064800                      END-STRING
064900               WHEN 5 STRING WS-BEFORE-TXT(1:WS-BEFORE-LEN)
065000                             DELIMITED BY SIZE
065100                      "TEMPERATURE IS " DELIMITED BY SIZE
065200                      WS-AFTER-TXT(1:WS-AFTER-LEN) DELIMITED BY SIZE
065300                      INTO WORK-TEXT-U
065400                      END-STRING
065500           END-EVALUATE.
065600       257-EXIT.
065700           EXIT.
065800*
065900      ****** CHIEF-COMPLAINT EXTRACTOR - TRY EACH INTRODUCER IN
066000      ****** TURN, FIRST MATCH WINS (REQUEST #4471)
066100       300-EXTRACT-COMPLAINT.
066200           MOVE "300-EXTRACT-COMPLAINT" TO PARA-NAME.
066300           MOVE SPACES TO CHIEF-COMPLAINT-W.
066400           MOVE "N" TO PHRASE-FOUND-SW.
066500           SET CI-IDX TO 1.
066600           PERFORM 305-TRY-COMPLAINT-PHRASE THRU 305-EXIT
066700                   VARYING CI-IDX FROM 1 BY 1
066800                   UNTIL CI-IDX > COMPLAINT-INTRO-COUNT-CONST
066900                      OR PHRASE-WAS-FOUND.
067000       300-EXIT.
067100           EXIT.
067200*
067300       305-TRY-COMPLAINT-PHRASE.
067400           MOVE 0 TO WS-TALLY-C.
067500           INSPECT WORK-TEXT-U TALLYING WS-TALLY-C
067600                   FOR ALL COMPLAINT-INTRO(CI-IDX).
067700           IF WS-TALLY-C = 0
067800               GO TO 305-EXIT.
067900           UNSTRING WORK-TEXT-U DELIMITED BY COMPLAINT-INTRO(CI-IDX)
068000               INTO WS-BEFORE-TXT WS-AFTER-TXT.
068100           UNSTRING WS-AFTER-TXT DELIMITED BY "." OR "!" OR "?"
068200               INTO WS-CAND-TXT.
068300      ****** STRIP LEADING ARTICLE
068400           IF WS-CAND-TXT(1:2) = "A "
068500               MOVE WS-CAND-TXT(3:298) TO WS-CAND-TXT
068600           END-IF.
068700           IF WS-CAND-TXT(1:3) = "AN "
068800               MOVE WS-CAND-TXT(4:297) TO WS-CAND-TXT
068900           END-IF.
069000           IF WS-CAND-TXT(1:4) = "THE "
069100               MOVE WS-CAND-TXT(5:296) TO WS-CAND-TXT
069200           END-IF.
069300           MOVE SPACES TO WS-CAND-SCAN-AREA.
069400           MOVE WS-CAND-TXT TO WS-CAND-SCAN-AREA(1:300).
069500           CALL 'TEXTLEN' USING WS-CAND-SCAN-AREA WS-CAND-LEN.
069600           IF WS-CAND-LEN > 5
069700               MOVE WS-CAND-TXT(1:WS-CAND-LEN) TO CHIEF-COMPLAINT-W
069800               MOVE "Y" TO PHRASE-FOUND-SW
069900           END-IF.
070000       305-EXIT.
070100           EXIT.
070200*
070300      ****** CONSULTATION-SUMMARY EXTRACTOR - FINDINGS THEN
070400      ****** OBSERVATIONS, DEDUPED, AT MOST 3, JOINED WITH ". "
070500       320-EXTRACT-SUMMARY.
070600           MOVE "320-EXTRACT-SUMMARY" TO PARA-NAME.
070700           MOVE SPACES TO CONSULT-SUMMARY-W.
070800           MOVE 0 TO WS-DEDUP-CNT.
070900           MOVE SPACES TO WS-DEDUP-1 WS-DEDUP-2 WS-DEDUP-3.
071000           PERFORM 325-SCAN-FINDINGS THRU 325-EXIT
071100                   VARYING FI-IDX FROM 1 BY 1
071200                   UNTIL FI-IDX > FINDING-INTRO-COUNT-CONST
071300                      OR WS-DEDUP-CNT = 3.
071400           IF WS-DEDUP-CNT < 3
071500               PERFORM 330-SCAN-OBSERVATIONS THRU 330-EXIT
071600                   VARYING OI-IDX FROM 1 BY 1
071700                   UNTIL OI-IDX > OBSERV-INTRO-COUNT-CONST
071800                      OR WS-DEDUP-CNT = 3
071900           END-IF.
072000           PERFORM 335-JOIN-SUMMARY THRU 335-EXIT.
072100       320-EXIT.
072200           EXIT.
072300*
072400       325-SCAN-FINDINGS.
072500           MOVE 0 TO WS-TALLY-C.
072600           INSPECT WORK-TEXT-U TALLYING WS-TALLY-C
072700                   FOR ALL FINDING-INTRO(FI-IDX).
072800           IF WS-TALLY-C = 0
072900               GO TO 325-EXIT.
073000           UNSTRING WORK-TEXT-U DELIMITED BY FINDING-INTRO(FI-IDX)
073100               INTO WS-BEFORE-TXT WS-AFTER-TXT.
073200           UNSTRING WS-AFTER-TXT DELIMITED BY "." OR "!" OR "?"
073300               INTO WS-CAND-TXT.
073400      ****** BLANK OUT ANY EMBEDDED VITALS PHRASE IN THE FINDING
073500           MOVE 0 TO WS-TALLY-C.
073600           INSPECT WS-CAND-TXT TALLYING WS-TALLY-C
073700                   FOR ALL "BLOOD PRESSURE IS".
073800           IF WS-TALLY-C > 0
073900               UNSTRING WS-CAND-TXT DELIMITED BY "BLOOD PRESSURE IS"
074000                   INTO WS-CAND-TXT
074100           END-IF.
074200           MOVE SPACES TO WS-CAND-SCAN-AREA.
074300           MOVE WS-CAND-TXT TO WS-CAND-SCAN-AREA(1:300).
074400           CALL 'TEXTLEN' USING WS-CAND-SCAN-AREA WS-CAND-LEN.
074500           IF WS-CAND-LEN > 10
074600               PERFORM 337-ADD-DEDUP THRU 337-EXIT
074700           END-IF.
074800       325-EXIT.
074900           EXIT.
075000*
075100       330-SCAN-OBSERVATIONS.
075200           MOVE 0 TO WS-TALLY-C.
075300           INSPECT WORK-TEXT-U TALLYING WS-TALLY-C
075400                   FOR ALL OBSERV-INTRO(OI-IDX).
075500           IF WS-TALLY-C = 0
075600               GO TO 330-EXIT.
075700           UNSTRING WORK-TEXT-U DELIMITED BY OBSERV-INTRO(OI-IDX)
075800               INTO WS-BEFORE-TXT WS-AFTER-TXT.
075900           UNSTRING WS-AFTER-TXT DELIMITED BY "." OR "!" OR "?"
076000               INTO WS-CAND-TXT.
076100           MOVE SPACES TO WS-CAND-SCAN-AREA.
076200           MOVE WS-CAND-TXT TO WS-CAND-SCAN-AREA(1:300).
076300           CALL 'TEXTLEN' USING WS-CAND-SCAN-AREA WS-CAND-LEN.
076400           IF WS-CAND-LEN NOT > 5
076500               GO TO 330-EXIT.
076600      ****** DISCARD IF IT LOOKS LIKE IT CONTAINS A VITAL NUMBER -
076700      ****** N/N, N BPM, OR N% - THAT BELONGS ON THE VITALS TABLE,
076800      ****** NOT THE CONSULTATION SUMMARY.  QA TICKET #7022
076900           PERFORM 331-CHECK-VITAL-NUM THRU 331-EXIT.
077000           IF VITAL-NUM-FOUND
077100               GO TO 330-EXIT.
077200           MOVE SPACES TO WS-BEFORE-TXT.
077300           STRING "PATIENT " DELIMITED BY SIZE
077400                  WS-CAND-TXT(1:WS-CAND-LEN) DELIMITED BY SIZE
077500                  INTO WS-BEFORE-TXT.
077600           MOVE WS-BEFORE-TXT TO WS-CAND-TXT.
077700           PERFORM 337-ADD-DEDUP THRU 337-EXIT.
077800       330-EXIT.
077900           EXIT.
078000*
078100      ****** BYTE-SCAN OF THE OBSERVATION CANDIDATE FOR ANY DIGIT
078200      ****** IMMEDIATELY FOLLOWED BY A SLASH-AND-DIGIT, A PERCENT
078300      ****** SIGN, OR A SPACE-BPM - QA TICKET #7022
078400       331-CHECK-VITAL-NUM.
078500           MOVE SPACES TO WS-VITALNUM-SCAN-AREA.
078600           MOVE WS-CAND-TXT TO WS-VITALNUM-SCAN-AREA.
078700           SET NO-VITAL-NUM-FOUND TO TRUE.
078800           PERFORM 332-SCAN-VN-CHAR THRU 332-EXIT
078900                   VARYING WS-VN-IX FROM 1 BY 1
079000                   UNTIL WS-VN-IX > WS-CAND-LEN
079100                      OR VITAL-NUM-FOUND.
079200       331-EXIT.
079300           EXIT.
079400*
079500       332-SCAN-VN-CHAR.
079600           IF WS-VN-CELL(WS-VN-IX) IS NOT NUMERIC
079700               GO TO 332-EXIT.
079800           IF WS-VN-IX < 299
079900              AND WS-VN-CELL(WS-VN-IX + 1) = "/"
080000              AND WS-VN-CELL(WS-VN-IX + 2) IS NUMERIC
080100               SET VITAL-NUM-FOUND TO TRUE
080200               GO TO 332-EXIT.
080300           IF WS-VN-IX < 300
080400              AND WS-VN-CELL(WS-VN-IX + 1) = "%"
080500               SET VITAL-NUM-FOUND TO TRUE
080600               GO TO 332-EXIT.
080700           IF WS-VN-IX < 296
080800              AND WS-VN-CELL(WS-VN-IX + 1) = " "
080900              AND WS-VN-CELL(WS-VN-IX + 2) = "B"
081000              AND WS-VN-CELL(WS-VN-IX + 3) = "P"
081100              AND WS-VN-CELL(WS-VN-IX + 4) = "M"
081200               SET VITAL-NUM-FOUND TO TRUE.
081300       332-EXIT.
081400           EXIT.
081500*
081600       335-JOIN-SUMMARY.
081700           MOVE SPACES TO WS-BEFORE-TXT.
081800           IF WS-DEDUP-CNT = 0
081900               GO TO 335-EXIT.
082000           STRING WS-DEDUP-1 DELIMITED BY SPACE
082100                  INTO WS-BEFORE-TXT.
082200           IF WS-DEDUP-CNT > 1
082300               CALL 'TEXTLEN' USING WS-BEFORE-TXT WS-BEFORE-LEN
082400               STRING WS-BEFORE-TXT(1:WS-BEFORE-LEN) DELIMITED BY SIZE
082500                      ". " DELIMITED BY SIZE
082600                      WS-DEDUP-2 DELIMITED BY SPACE
082700                      INTO WS-BEFORE-TXT
082800           END-IF.
082900           IF WS-DEDUP-CNT > 2
083000               CALL 'TEXTLEN' USING WS-BEFORE-TXT WS-BEFORE-LEN
083100               STRING WS-BEFORE-TXT(1:WS-BEFORE-LEN) DELIMITED BY SIZE
083200                      ". " DELIMITED BY SIZE
083300                      WS-DEDUP-3 DELIMITED BY SPACE
083400                      INTO WS-BEFORE-TXT
083500           END-IF.
083600           CALL 'TEXTLEN' USING WS-BEFORE-TXT WS-BEFORE-LEN.
083700           STRING WS-BEFORE-TXT(1:WS-BEFORE-LEN) DELIMITED BY SIZE
083800                  "." DELIMITED BY SIZE
083900                  INTO CONSULT-SUMMARY-W.
084000       335-EXIT.
084100           EXIT.
084200*
084300       337-ADD-DEDUP.
084400           IF WS-CAND-TXT(1:100) = WS-DEDUP-1
084500              OR WS-CAND-TXT(1:100) = WS-DEDUP-2
084600              OR WS-CAND-TXT(1:100) = WS-DEDUP-3
084700               GO TO 337-EXIT.
084800           ADD 1 TO WS-DEDUP-CNT.
084900           EVALUATE WS-DEDUP-CNT
085000               WHEN 1 MOVE WS-CAND-TXT(1:100) TO WS-DEDUP-1
085100               WHEN 2 MOVE WS-CAND-TXT(1:100) TO WS-DEDUP-2
085200               WHEN 3 MOVE WS-CAND-TXT(1:100) TO WS-DEDUP-3
085300           END-EVALUATE.
085400       337-EXIT.
085500           EXIT.
085600*
085700      ****** VITALS EXTRACTOR - BP/PULSE/RBS
085800       340-EXTRACT-VITALS.
085900           MOVE "340-EXTRACT-VITALS" TO PARA-NAME.
086000           MOVE SPACES TO VITAL-BP-W VITAL-PR-W VITAL-RBS-W.
086100           PERFORM 341-FIND-BP THRU 341-EXIT.
086200           PERFORM 342-FIND-PULSE THRU 342-EXIT.
086300           PERFORM 343-FIND-RBS THRU 343-EXIT.
086400           IF VITAL-BP-W NOT = SPACES
086500              OR VITAL-PR-W NOT = SPACES
086600              OR VITAL-RBS-W NOT = SPACES
086700               ADD 1 TO RECS-WITH-VITALS
086800           END-IF.
086900       340-EXIT.
087000           EXIT.
087100*
087200       341-FIND-BP.
087300           MOVE 0 TO WS-TALLY-C.
087400           INSPECT WORK-TEXT-U TALLYING WS-TALLY-C
087500                   FOR ALL "BLOOD PRESSURE IS".
087600           IF WS-TALLY-C > 0
087700               UNSTRING WORK-TEXT-U
087800                   DELIMITED BY "BLOOD PRESSURE IS"
087900                   INTO WS-BEFORE-TXT WS-AFTER-TXT
088000           ELSE
088100               MOVE 0 TO WS-TALLY-C
088200               INSPECT WORK-TEXT-U TALLYING WS-TALLY-C
088300                       FOR ALL "BP"
088400               IF WS-TALLY-C > 0
088500                   UNSTRING WORK-TEXT-U DELIMITED BY "BP"
088600                       INTO WS-BEFORE-TXT WS-AFTER-TXT
088700               ELSE
088800               PERFORM 349-SCAN-BP-STANDALONE THRU 349-EXIT
088900                   GO TO 341-EXIT
089000               END-IF
089100           END-IF.
089200           PERFORM 344-SCAN-BP-DIGITS THRU 344-EXIT.
089300       341-EXIT.
089400           EXIT.
089500*
089600       342-FIND-PULSE.
089700           MOVE 0 TO WS-TALLY-C.
089800           INSPECT WORK-TEXT-U TALLYING WS-TALLY-C
089900                   FOR ALL "PULSE RATE IS".
090000           IF WS-TALLY-C > 0
090100               UNSTRING WORK-TEXT-U DELIMITED BY "PULSE RATE IS"
090200                   INTO WS-BEFORE-TXT WS-AFTER-TXT
090300           ELSE
090400               MOVE 0 TO WS-TALLY-C
090500               INSPECT WORK-TEXT-U TALLYING WS-TALLY-C
090600                       FOR ALL "PULSE IS"
090700               IF WS-TALLY-C > 0
090800                   UNSTRING WORK-TEXT-U DELIMITED BY "PULSE IS"
090900                       INTO WS-BEFORE-TXT WS-AFTER-TXT
091000               ELSE
091100                   MOVE 0 TO WS-TALLY-C
091200                   INSPECT WORK-TEXT-U TALLYING WS-TALLY-C
091300                           FOR ALL "HEART RATE IS"
091400                   IF WS-TALLY-C > 0
091500                       UNSTRING WORK-TEXT-U
091600                           DELIMITED BY "HEART RATE IS"
091700                           INTO WS-BEFORE-TXT WS-AFTER-TXT
091800                   ELSE
091900                       PERFORM 350-FIND-PULSE-UNIT THRU 350-EXIT
092000                       GO TO 342-EXIT
092100                   END-IF
092200               END-IF
092300           END-IF.
092400           PERFORM 345-SCAN-DIGITS THRU 345-EXIT.
092500           MOVE WS-NUM-CANDIDATE TO VITAL-PR-W.
092600       342-EXIT.
092700           EXIT.
092800*
092900       343-FIND-RBS.
093000           MOVE 0 TO WS-TALLY-C.
093100           INSPECT WORK-TEXT-U TALLYING WS-TALLY-C
093200                   FOR ALL "RANDOM BLOOD SUGAR IS".
093300           IF WS-TALLY-C > 0
093400               UNSTRING WORK-TEXT-U
093500                   DELIMITED BY "RANDOM BLOOD SUGAR IS"
093600                   INTO WS-BEFORE-TXT WS-AFTER-TXT
093700           ELSE
093800               MOVE 0 TO WS-TALLY-C
093900               INSPECT WORK-TEXT-U TALLYING WS-TALLY-C
094000                       FOR ALL "BLOOD SUGAR IS"
094100               IF WS-TALLY-C > 0
094200                   UNSTRING WORK-TEXT-U DELIMITED BY "BLOOD SUGAR IS"
094300                       INTO WS-BEFORE-TXT WS-AFTER-TXT
094400               ELSE
094500                   MOVE 0 TO WS-TALLY-C
094600                   INSPECT WORK-TEXT-U TALLYING WS-TALLY-C
094700                           FOR ALL "RBS"
094800                   IF WS-TALLY-C > 0
094900                       UNSTRING WORK-TEXT-U DELIMITED BY "RBS"
095000                           INTO WS-BEFORE-TXT WS-AFTER-TXT
095100                   ELSE
095200                       PERFORM 351-FIND-RBS-UNIT THRU 351-EXIT
095300                       GO TO 343-EXIT
095400                   END-IF
095500               END-IF
095600           END-IF.
095700           PERFORM 345-SCAN-DIGITS THRU 345-EXIT.
095800           MOVE WS-NUM-CANDIDATE TO VITAL-RBS-W.
095900       343-EXIT.
096000           EXIT.
096100*
096200      ****** SCAN THE FIRST 15 BYTES AFTER AN INTRODUCER FOR A
096300      ****** RUN OF 2-3 DIGITS, MOVE INTO WS-NUM-CANDIDATE
096400       345-SCAN-DIGITS.
096500           MOVE SPACES TO WS-NUM-CANDIDATE.
096600           MOVE 0 TO DIGIT-CNT.
096700           PERFORM 346-SCAN-DIGITS-CHAR THRU 346-EXIT
096800                   VARYING SCAN-POS FROM 1 BY 1
096900                   UNTIL SCAN-POS > 15 OR DIGIT-CNT = 3.
097000       345-EXIT.
097100           EXIT.
097200*
097300       346-SCAN-DIGITS-CHAR.
097400           IF WS-AFTER-TXT(SCAN-POS:1) IS NUMERIC
097500               ADD 1 TO DIGIT-CNT
097600               MOVE WS-AFTER-TXT(SCAN-POS:1)
097700                    TO WS-NUM-CANDIDATE(DIGIT-CNT:1)
097800           ELSE
097900               IF DIGIT-CNT > 1
098000                   MOVE 3 TO DIGIT-CNT
098100               ELSE
098200                   MOVE SPACES TO WS-NUM-CANDIDATE
098300                   MOVE 0 TO DIGIT-CNT
098400               END-IF
098500           END-IF.
098600       346-EXIT.
098700           EXIT.
098800*
098900      ****** SCAN FOR A NNN/NN BLOOD-PRESSURE PATTERN
099000       344-SCAN-BP-DIGITS.
099100           MOVE SPACES TO WS-BP-CANDIDATE.
099200           MOVE 0 TO DIGIT-CNT.
099300           PERFORM 347-SCAN-BP-CHAR THRU 347-EXIT
099400                   VARYING SCAN-POS FROM 1 BY 1
099500                   UNTIL SCAN-POS > 20 OR VITAL-BP-W NOT = SPACES.
099600       344-EXIT.
099700           EXIT.
099800*
099900       347-SCAN-BP-CHAR.
100000           IF WS-AFTER-TXT(SCAN-POS:1) IS NUMERIC
100100               ADD 1 TO DIGIT-CNT
100200               IF DIGIT-CNT NOT > 3
100300                   MOVE WS-AFTER-TXT(SCAN-POS:1)
100400                        TO WS-BP-SYS(DIGIT-CNT:1)
100500               END-IF
100600           ELSE
100700               IF WS-AFTER-TXT(SCAN-POS:1) = "/"
100800                  AND DIGIT-CNT > 1
100900                   MOVE SCAN-POS TO SUB-IDX
101000                   PERFORM 348-COPY-DIASTOLIC THRU 348-EXIT
101100               ELSE
101200                   MOVE SPACES TO WS-BP-CANDIDATE
101300                   MOVE 0 TO DIGIT-CNT
101400               END-IF
101500           END-IF.
101600       347-EXIT.
101700           EXIT.
101800*
101900       348-COPY-DIASTOLIC.
102000           IF WS-AFTER-TXT(SUB-IDX + 1:2) IS NUMERIC
102100               STRING WS-BP-SYS DELIMITED BY SPACE
102200                      "/" DELIMITED BY SIZE
102300                      WS-AFTER-TXT(SUB-IDX + 1:2) DELIMITED BY SIZE
102400                      INTO VITAL-BP-W
102500           END-IF.
102600       348-EXIT.
102700           EXIT.
102800*
102900      ****** NNN/NN BLOOD-PRESSURE PATTERN FOUND SOMEWHERE IN THE
103000      ****** DICTATED TEXT WITH NO INTRODUCER AHEAD OF IT - SAME
103100      ****** DIGIT/SLASH/DIGIT SCAN AS 344, JUST RUN ACROSS THE
103200      ****** WHOLE OBSERVATION INSTEAD OF A 20-BYTE WINDOW AFTER
103300      ****** AN INTRODUCER.  REQUEST #7027
103400       349-SCAN-BP-STANDALONE.
103500           MOVE WORK-TEXT-U TO WS-AFTER-TXT.
103600           MOVE SPACES TO WS-BP-CANDIDATE.
103700           MOVE 0 TO DIGIT-CNT.
103800           PERFORM 347-SCAN-BP-CHAR THRU 347-EXIT
103900                   VARYING SCAN-POS FROM 1 BY 1
104000                   UNTIL SCAN-POS > 590 OR VITAL-BP-W NOT = SPACES.
104100       349-EXIT.
104200           EXIT.
104300*
104400      ****** PULSE HAS NO INTRODUCER - LOOK FOR A DIGIT RUN
104500      ****** IMMEDIATELY FOLLOWED BY BPM OR BEATS PER MINUTE.
104600      ****** REQUEST #7027
104700       350-FIND-PULSE-UNIT.
104800           MOVE 0 TO WS-TALLY-C.
104900           INSPECT WORK-TEXT-U TALLYING WS-TALLY-C FOR ALL "BPM".
105000           IF WS-TALLY-C > 0
105100               UNSTRING WORK-TEXT-U DELIMITED BY "BPM"
105200                   INTO WS-BEFORE-TXT WS-AFTER-TXT
105300               PERFORM 352-PEEL-TRAILING-DIGITS THRU 352-EXIT
105400               MOVE WS-NUM-CANDIDATE TO VITAL-PR-W
105500               GO TO 350-EXIT
105600           END-IF.
105700           MOVE 0 TO WS-TALLY-C.
105800           INSPECT WORK-TEXT-U TALLYING WS-TALLY-C
105900                   FOR ALL "BEATS PER MINUTE".
106000           IF WS-TALLY-C > 0
106100               UNSTRING WORK-TEXT-U
106200                   DELIMITED BY "BEATS PER MINUTE"
106300                   INTO WS-BEFORE-TXT WS-AFTER-TXT
106400               PERFORM 352-PEEL-TRAILING-DIGITS THRU 352-EXIT
106500               MOVE WS-NUM-CANDIDATE TO VITAL-PR-W
106600           END-IF.
106700       350-EXIT.
106800           EXIT.
106900*
107000      ****** RANDOM BLOOD SUGAR HAS NO INTRODUCER - LOOK FOR A
107100      ****** DIGIT RUN IMMEDIATELY FOLLOWED BY MG/DL.
107200      ****** REQUEST #7027
107300       351-FIND-RBS-UNIT.
107400           MOVE 0 TO WS-TALLY-C.
107500           INSPECT WORK-TEXT-U TALLYING WS-TALLY-C FOR ALL "MG/DL".
107600           IF WS-TALLY-C > 0
107700               UNSTRING WORK-TEXT-U DELIMITED BY "MG/DL"
107800                   INTO WS-BEFORE-TXT WS-AFTER-TXT
107900               PERFORM 352-PEEL-TRAILING-DIGITS THRU 352-EXIT
108000               MOVE WS-NUM-CANDIDATE TO VITAL-RBS-W
108100           END-IF.
108200       351-EXIT.
108300           EXIT.
108400*
108500      ****** PEEL UP TO 3 DIGITS OFF THE END OF WS-BEFORE-TXT -
108600      ****** THE TEXT IMMEDIATELY AHEAD OF THE MATCHED UNIT WORD.
108700      ****** LEFT-ALIGNED THE SAME AS 345-SCAN-DIGITS SO THE TWO
108800      ****** CAN FEED THE SAME VITAL-xx-W MOVE.  REQUEST #7027
108900       352-PEEL-TRAILING-DIGITS.
109000           MOVE SPACES TO WS-NUM-CANDIDATE.
109100           CALL 'TEXTLEN' USING WS-BEFORE-TXT WS-BEFORE-LEN.
109200           IF WS-BEFORE-LEN = 0
109300               GO TO 352-EXIT.
109400           MOVE 0 TO DIGIT-CNT.
109500           PERFORM 353-PEEL-DIGIT-CHAR THRU 353-EXIT
109600                   VARYING SUB-IDX FROM WS-BEFORE-LEN BY -1
109700                   UNTIL SUB-IDX = 0 OR DIGIT-CNT = 3
109800                      OR WS-BEFORE-TXT(SUB-IDX:1) IS NOT NUMERIC.
109900           IF DIGIT-CNT > 0
110000               MOVE WS-BEFORE-TXT(WS-BEFORE-LEN - DIGIT-CNT + 1:DIGIT-CNT)
110100                    TO WS-NUM-CANDIDATE(1:DIGIT-CNT)
110200           END-IF.
110300       352-EXIT.
110400           EXIT.
110500*
110600       353-PEEL-DIGIT-CHAR.
110700           ADD 1 TO DIGIT-CNT.
110800       353-EXIT.
110900           EXIT.
111000*
111100      ****** MEDICATION EXTRACTOR - DELEGATED TO MEDMATCH
111200       400-CALL-MEDMATCH.
111300           MOVE "400-CALL-MEDMATCH" TO PARA-NAME.
111400           CALL 'MEDMATCH' USING WORK-TEXT-U, MED-COUNT-W,
111500                MEDICATION-W(1).
111600           ADD MED-COUNT-W TO MEDS-EXTRACTED-TOTAL.
111700       400-EXIT.
111800           EXIT.
111900*
112000      ****** INVESTIGATION EXTRACTOR - DELEGATED TO INVMATCH
112100       410-CALL-INVMATCH.
112200           MOVE "410-CALL-INVMATCH" TO PARA-NAME.
112300           CALL 'INVMATCH' USING WORK-TEXT-U, INV-COUNT-W,
112400                INVESTIGATION-W(1).
112500           ADD INV-COUNT-W TO INVS-EXTRACTED-TOTAL.
112600       410-EXIT.
112700           EXIT.
112800*
112900      ****** MEDICINE/SUPER TEMPLATE EXTRACTOR - DELEGATED TO
113000      ****** TMPLSCAN
113100       420-CALL-TMPLSCAN.
113200           MOVE "420-CALL-TMPLSCAN" TO PARA-NAME.
113300           CALL 'TMPLSCAN' USING WORK-TEXT-U,
113400                MTPL-COUNT-W, MED-TEMPLATE-W(1),
113500                STPL-COUNT-W, SUPER-TEMPLATE-W(1).
113600       420-EXIT.
113700           EXIT.
113800*
113900      ****** ADVICE EXTRACTOR
114000       360-EXTRACT-ADVICE.
114100           MOVE "360-EXTRACT-ADVICE" TO PARA-NAME.
114200           MOVE SPACES TO ADVICE-W.
114300           MOVE 0 TO WS-DEDUP-CNT.
114400           MOVE SPACES TO WS-DEDUP-1 WS-DEDUP-2 WS-DEDUP-3.
114500           PERFORM 365-FILTER-ADVICE-CANDIDATE THRU 365-EXIT
114600                   VARYING AI-IDX FROM 1 BY 1
114700                   UNTIL AI-IDX > ADVICE-INTRO-COUNT-CONST
114800                      OR WS-DEDUP-CNT = 2.
114900           IF WS-DEDUP-CNT = 0
115000               GO TO 360-EXIT.
115100           MOVE WS-DEDUP-1 TO WS-BEFORE-TXT.
115200           IF WS-DEDUP-CNT > 1
115300               CALL 'TEXTLEN' USING WS-BEFORE-TXT WS-BEFORE-LEN
115400               STRING WS-BEFORE-TXT(1:WS-BEFORE-LEN) DELIMITED BY SIZE
115500                      ". " DELIMITED BY SIZE
115600                      WS-DEDUP-2 DELIMITED BY SPACE
115700                      INTO WS-BEFORE-TXT
115800           END-IF.
115900           CALL 'TEXTLEN' USING WS-BEFORE-TXT WS-BEFORE-LEN.
116000           STRING WS-BEFORE-TXT(1:WS-BEFORE-LEN) DELIMITED BY SIZE
116100                  "." DELIMITED BY SIZE
116200                  INTO ADVICE-W.
116300       360-EXIT.
116400           EXIT.
116500*
116600       365-FILTER-ADVICE-CANDIDATE.
116700           MOVE 0 TO WS-TALLY-C.
116800           INSPECT WORK-TEXT-U TALLYING WS-TALLY-C
116900                   FOR ALL ADVICE-INTRO(AI-IDX).
117000           IF WS-TALLY-C = 0
117100               GO TO 365-EXIT.
117200           UNSTRING WORK-TEXT-U DELIMITED BY ADVICE-INTRO(AI-IDX)
117300               INTO WS-BEFORE-TXT WS-AFTER-TXT.
117400           UNSTRING WS-AFTER-TXT DELIMITED BY "." OR "!" OR "?"
117500               INTO WS-CAND-TXT.
117600           MOVE SPACES TO WS-CAND-SCAN-AREA.
117700           MOVE WS-CAND-TXT TO WS-CAND-SCAN-AREA(1:300).
117800           CALL 'TEXTLEN' USING WS-CAND-SCAN-AREA WS-CAND-LEN.
117900           IF WS-CAND-LEN NOT > 10
118000               GO TO 365-EXIT.
118100           SET AB-IDX TO 1.
118200           PERFORM 366-CHECK-BADWORD THRU 366-EXIT
118300                   VARYING AB-IDX FROM 1 BY 1
118400                   UNTIL AB-IDX > ADVICE-BADWORD-COUNT-CONST
118500                      OR PHRASE-WAS-FOUND.
118600           IF PHRASE-WAS-FOUND
118700               GO TO 365-EXIT.
118800      ****** ALSO DISCARD IF THE CANDIDATE CARRIES A VITAL-LOOKING
118900      ****** NUMBER (N/N, N%, N BPM) - THAT BELONGS ON THE VITALS
119000      ****** TABLE, NOT THE ADVICE LINE.  QA TICKET #7026
119100           PERFORM 331-CHECK-VITAL-NUM THRU 331-EXIT.
119200           IF VITAL-NUM-FOUND
119300               GO TO 365-EXIT.
119400           IF WS-CAND-TXT(1:100) = WS-DEDUP-1
119500              OR WS-CAND-TXT(1:100) = WS-DEDUP-2
119600               GO TO 365-EXIT.
119700           ADD 1 TO WS-DEDUP-CNT.
119800           EVALUATE WS-DEDUP-CNT
119900               WHEN 1 MOVE WS-CAND-TXT(1:100) TO WS-DEDUP-1
120000               WHEN 2 MOVE WS-CAND-TXT(1:100) TO WS-DEDUP-2
120100           END-EVALUATE.
120200       365-EXIT.
120300           EXIT.
120400*
120500       366-CHECK-BADWORD.
120600           MOVE "N" TO PHRASE-FOUND-SW.
120700           MOVE 0 TO WS-TALLY-C.
120800           INSPECT WS-CAND-TXT TALLYING WS-TALLY-C
120900                   FOR ALL ADVICE-BADWORD(AB-IDX).
121000           IF WS-TALLY-C > 0
121100               MOVE "Y" TO PHRASE-FOUND-SW
121200           END-IF.
121300       366-EXIT.
121400           EXIT.
121500*
121600      ****** FOLLOW-UP-DAY EXTRACTOR
121700       370-EXTRACT-FOLLOWUP-DAY.
121800           MOVE "370-EXTRACT-FOLLOWUP-DAY" TO PARA-NAME.
121900           MOVE SPACES TO FOLLOW-UP-DAY-W.
122000           MOVE "N" TO PHRASE-FOUND-SW.
122100           PERFORM 371-TRY-FOLLOWUP-PHRASE THRU 371-EXIT
122200                   VARYING FD-IDX FROM 1 BY 1
122300                   UNTIL FD-IDX > FOLLOWUP-DAY-INTRO-COUNT-CONST
122400                      OR PHRASE-WAS-FOUND.
122500       370-EXIT.
122600           EXIT.
122700*
122800       371-TRY-FOLLOWUP-PHRASE.
122900           MOVE 0 TO WS-TALLY-C.
123000           INSPECT WORK-TEXT-U TALLYING WS-TALLY-C
123100                   FOR ALL FOLLOWUP-DAY-INTRO(FD-IDX).
123200           IF WS-TALLY-C = 0
123300               GO TO 371-EXIT.
123400           UNSTRING WORK-TEXT-U
123500               DELIMITED BY FOLLOWUP-DAY-INTRO(FD-IDX)
123600               INTO WS-BEFORE-TXT WS-AFTER-TXT.
123700           PERFORM 345-SCAN-DIGITS THRU 345-EXIT.
123800           IF WS-NUM-CANDIDATE = SPACES
123900               GO TO 371-EXIT.
124000           MOVE 0 TO WS-TALLY-C.
124100           INSPECT WS-AFTER-TXT(1:15) TALLYING WS-TALLY-C
124200                   FOR ALL "WEEK".
124300           IF WS-TALLY-C > 0
124400               PERFORM 372-BUILD-FOLLOWUP THRU 372-EXIT
124500               GO TO 371-EXIT
124600           END-IF.
124700           MOVE 0 TO WS-TALLY-C.
124800           INSPECT WS-AFTER-TXT(1:15) TALLYING WS-TALLY-C
124900                   FOR ALL "MONTH".
125000           IF WS-TALLY-C > 0
125100               MOVE "MONTH" TO WS-CAND-TXT(1:5)
125200               PERFORM 373-BUILD-DAY-TEXT THRU 373-EXIT
125300               GO TO 371-EXIT
125400           END-IF.
125500           MOVE "DAY" TO WS-CAND-TXT(1:3)
125600           PERFORM 373-BUILD-DAY-TEXT THRU 373-EXIT.
125700       371-EXIT.
125800           EXIT.
125900*
126000       372-BUILD-FOLLOWUP.
126100           MOVE "WEEK" TO WS-CAND-TXT(1:4).
126200           PERFORM 373-BUILD-DAY-TEXT THRU 373-EXIT.
126300       372-EXIT.
126400           EXIT.
126500*
126600       373-BUILD-DAY-TEXT.
126700           MOVE SPACES TO FOLLOW-UP-DAY-W.
126800           IF WS-NUM-CANDIDATE(1:2) = SPACES
126900               STRING WS-NUM-CANDIDATE(3:1) DELIMITED BY SIZE
127000                      " " DELIMITED BY SIZE
127100                      INTO FOLLOW-UP-DAY-W
127200           ELSE
127300               IF WS-NUM-CANDIDATE(1:1) = SPACE
127400                   STRING WS-NUM-CANDIDATE(2:2) DELIMITED BY SIZE
127500                          " " DELIMITED BY SIZE
127600                          INTO FOLLOW-UP-DAY-W
127700               ELSE
127800                   STRING WS-NUM-CANDIDATE DELIMITED BY SIZE
127900                          " " DELIMITED BY SIZE
128000                          INTO FOLLOW-UP-DAY-W
128100               END-IF
128200           END-IF.
128300           MOVE SPACES TO WS-CAND-SCAN-AREA.
128400           MOVE FOLLOW-UP-DAY-W TO WS-CAND-SCAN-AREA(1:10).
128500           CALL 'TEXTLEN' USING WS-CAND-SCAN-AREA WS-BEFORE-LEN.
128600           IF WS-NUM-CANDIDATE = "  1" OR WS-NUM-CANDIDATE = " 1 "
128700              OR WS-NUM-CANDIDATE = "1  "
128800               STRING FOLLOW-UP-DAY-W(1:WS-BEFORE-LEN)
128900                      DELIMITED BY SIZE
129000                      WS-CAND-TXT DELIMITED BY SPACE
129100                      INTO FOLLOW-UP-DAY-W
129200           ELSE
129300               STRING FOLLOW-UP-DAY-W(1:WS-BEFORE-LEN)
129400                      DELIMITED BY SIZE
129500                      WS-CAND-TXT DELIMITED BY SPACE
129600                      "S" DELIMITED BY SIZE
129700                      INTO FOLLOW-UP-DAY-W
129800           END-IF.
129900           MOVE "Y" TO PHRASE-FOUND-SW.
130000       373-EXIT.
130100           EXIT.
130200*
130300      ****** FOLLOW-UP MODE - TELECONSULT KEYWORDS BEAT CLINIC
130400      ****** THE CLINIC-SIDE LIST HERE IS THE FOLLOW-UP-MODE ONE -
130500      ****** IT IS NOT THE SAME LIST THE VISIT-TYPE EXTRACT USES
130600      ****** BELOW.  QA TICKET #7023
130700       375-EXTRACT-FOLLOWUP-MODE.
130800           MOVE "375-EXTRACT-FOLLOWUP-MODE" TO PARA-NAME.
130900           MOVE SPACES TO FOLLOW-UP-MODE-W.
131000           MOVE "N" TO PHRASE-FOUND-SW.
131100           PERFORM 376-CHECK-FOLLOWUP-TELE-KW THRU 376-EXIT
131200                   VARYING TK-IDX FROM 1 BY 1
131300                   UNTIL TK-IDX > FOLLOWUP-TELE-KW-COUNT-CONST
131400                      OR PHRASE-WAS-FOUND.
131500           IF PHRASE-WAS-FOUND
131600               MOVE "TELECONSULTATION" TO FOLLOW-UP-MODE-W
131700               GO TO 375-EXIT.
131800           PERFORM 377-CHECK-FOLLOWUP-CLINIC-KW THRU 377-EXIT
131900                   VARYING CK-IDX FROM 1 BY 1
132000                   UNTIL CK-IDX > FOLLOWUP-CLINIC-KW-COUNT-CONST
132100                      OR PHRASE-WAS-FOUND.
132200           IF PHRASE-WAS-FOUND
132300               MOVE "CLINIC VISIT" TO FOLLOW-UP-MODE-W
132400           END-IF.
132500       375-EXIT.
132600           EXIT.
132700*
132800       376-CHECK-FOLLOWUP-TELE-KW.
132900           MOVE 0 TO WS-TALLY-C.
133000           INSPECT WORK-TEXT-U TALLYING WS-TALLY-C
133100                   FOR ALL FOLLOWUP-TELE-KW(TK-IDX).
133200           IF WS-TALLY-C > 0
133300               MOVE "Y" TO PHRASE-FOUND-SW
133400           END-IF.
133500       376-EXIT.
133600           EXIT.
133700*
133800       377-CHECK-FOLLOWUP-CLINIC-KW.
133900           MOVE 0 TO WS-TALLY-C.
134000           INSPECT WORK-TEXT-U TALLYING WS-TALLY-C
134100                   FOR ALL FOLLOWUP-CLINIC-KW(CK-IDX).
134200           IF WS-TALLY-C > 0
134300               MOVE "Y" TO PHRASE-FOUND-SW
134400           END-IF.
134500       377-EXIT.
134600           EXIT.
134700*
134800       378-CHECK-VISITTYPE-TELE-KW.
134900           MOVE 0 TO WS-TALLY-C.
135000           INSPECT WORK-TEXT-U TALLYING WS-TALLY-C
135100                   FOR ALL VISITTYPE-TELE-KW(VTK-IDX).
135200           IF WS-TALLY-C > 0
135300               MOVE "Y" TO PHRASE-FOUND-SW
135400           END-IF.
135500       378-EXIT.
135600           EXIT.
135700*
135800       379-CHECK-VISITTYPE-CLINIC-KW.
135900           MOVE 0 TO WS-TALLY-C.
136000           INSPECT WORK-TEXT-U TALLYING WS-TALLY-C
136100                   FOR ALL VISITTYPE-CLINIC-KW(VCK-IDX).
136200           IF WS-TALLY-C > 0
136300               MOVE "Y" TO PHRASE-FOUND-SW
136400           END-IF.
136500       379-EXIT.
136600           EXIT.
136700*
136800      ****** VISIT TYPE - TELECONSULT KEYWORDS BEAT IN-PERSON
136900      ****** NOTE THIS EXTRACT'S OWN TELE/CLINIC LISTS - PHONE
137000      ****** MENTIONS DO NOT COUNT HERE THE WAY THEY DO ABOVE
137100      ****** IN FOLLOW-UP MODE.  QA TICKET #7023
137200       380-EXTRACT-VISIT-TYPE.
137300           MOVE "380-EXTRACT-VISIT-TYPE" TO PARA-NAME.
137400           MOVE SPACES TO VISIT-TYPE-W.
137500           MOVE "N" TO PHRASE-FOUND-SW.
137600           PERFORM 378-CHECK-VISITTYPE-TELE-KW THRU 378-EXIT
137700                   VARYING VTK-IDX FROM 1 BY 1
137800                   UNTIL VTK-IDX > VISITTYPE-TELE-KW-COUNT-CONST
137900                      OR PHRASE-WAS-FOUND.
138000           IF PHRASE-WAS-FOUND
138100               MOVE "TELECONSULTATION" TO VISIT-TYPE-W
138200               GO TO 380-EXIT.
138300           PERFORM 379-CHECK-VISITTYPE-CLINIC-KW THRU 379-EXIT
138400                   VARYING VCK-IDX FROM 1 BY 1
138500                   UNTIL VCK-IDX > VISITTYPE-CLINIC-KW-COUNT-CONST
138600                      OR PHRASE-WAS-FOUND.
138700           IF PHRASE-WAS-FOUND
138800               MOVE "IN PERSON" TO VISIT-TYPE-W
138900           END-IF.
139000       380-EXIT.
139100           EXIT.
139200*
139300      ****** POST ONE CONSULTATION MASTER RECORD - REPLACE ON
139400      ****** DUPLICATE KEY (INSERT-OR-REPLACE SEMANTICS)
139500       500-POST-MASTER.
139600           MOVE "500-POST-MASTER" TO PARA-NAME.
139700           MOVE SPACES TO CONSMSTR-REC.
139800           MOVE CONSULT-ID-I TO CONSULT-ID-M.
139900           MOVE PATIENT-NAME-I TO PATIENT-NAME-M.
140000           MOVE PATIENT-AGE-I TO PATIENT-AGE-M.
140100           MOVE VITAL-BP-W TO BP-MEASURED-M.
140200           MOVE VITAL-PR-W TO PULSE-RATE-M.
140300           MOVE VITAL-RBS-W TO RANDOM-BLD-SUGAR-M.
140400           MOVE WS-RUN-DATE TO BP-DATE-M.
140500           MOVE WS-RUN-DATE TO DATE-MEASURES-M.
140600           MOVE WS-RUN-TIMESTAMP TO CREATED-AT-M.
140700           WRITE CONSMSTR-REC
140800               INVALID KEY
140900               REWRITE CONSMSTR-REC.
141000       500-EXIT.
141100           EXIT.
141200*
141300      ****** REPORT WRITER - HEADER, PATIENT INFO, 10 CONDITIONAL
141400      ****** SECTIONS, FOOTER (MIRRORS THE OLD PATLIST PAGE STYLE)
141500       600-WRITE-REPORT.
141600           MOVE "600-WRITE-REPORT" TO PARA-NAME.
141700           PERFORM 610-WRITE-HEADER-BLOCK THRU 610-EXIT.
141800           PERFORM 615-WRITE-PATIENT-INFO THRU 615-EXIT.
141900           IF CHIEF-COMPLAINT-W NOT = SPACES
142000               PERFORM 620-WRITE-COMPLAINT THRU 620-EXIT
142100           END-IF.
142200           IF CONSULT-SUMMARY-W NOT = SPACES
142300               PERFORM 625-WRITE-SUMMARY-SECT THRU 625-EXIT
142400           END-IF.
142500           IF VITAL-BP-W NOT = SPACES OR VITAL-PR-W NOT = SPACES
142600              OR VITAL-RBS-W NOT = SPACES
142700               PERFORM 630-WRITE-VITALS-SECT THRU 630-EXIT
142800           END-IF.
142900           IF MED-COUNT-W > 0
143000               PERFORM 635-WRITE-MEDS-SECT THRU 635-EXIT
143100           END-IF.
143200           IF INV-COUNT-W > 0
143300               PERFORM 640-WRITE-INVS-SECT THRU 640-EXIT
143400           END-IF.
143500           IF MTPL-COUNT-W > 0
143600               PERFORM 645-WRITE-MTPL-SECT THRU 645-EXIT
143700           END-IF.
143800           IF STPL-COUNT-W > 0
143900               PERFORM 650-WRITE-STPL-SECT THRU 650-EXIT
144000           END-IF.
144100           IF ADVICE-W NOT = SPACES
144200               PERFORM 655-WRITE-ADVICE-SECT THRU 655-EXIT
144300           END-IF.
144400           IF FOLLOW-UP-DAY-W NOT = SPACES
144500              OR FOLLOW-UP-MODE-W NOT = SPACES
144600               PERFORM 660-WRITE-FOLLOWUP-SECT THRU 660-EXIT
144700           END-IF.
144800           IF VISIT-TYPE-W NOT = SPACES
144900               PERFORM 665-WRITE-VISIT-TYPE-SECT THRU 665-EXIT
145000           END-IF.
145100           PERFORM 675-WRITE-FOOTER THRU 675-EXIT.
145200       600-EXIT.
145300           EXIT.
145400*
145500       610-WRITE-HEADER-BLOCK.
145600           MOVE SPACES TO RPT-REC.
145700           MOVE "UNIDOC MEDICAL CENTER" TO RPT-REC(1:21).
145800           WRITE RPT-REC AFTER ADVANCING NEXT-PAGE.
145900           MOVE SPACES TO RPT-REC.
146000           MOVE "PROFESSIONAL MEDICAL CONSULTATION REPORT"
146100                TO RPT-REC(1:41).
146200           WRITE RPT-REC AFTER ADVANCING 1 LINE.
146300           MOVE SPACES TO RPT-REC.
146400           MOVE ALL "-" TO RPT-REC(1:60).
146500           WRITE RPT-REC AFTER ADVANCING 1 LINE.
146600       610-EXIT.
146700           EXIT.
146800*
146900       615-WRITE-PATIENT-INFO.
147000           MOVE SPACES TO RPT-REC.
147100           STRING "PATIENT NAME: " DELIMITED BY SIZE
147200                  PATIENT-NAME-I DELIMITED BY SIZE
147300                  INTO RPT-REC.
147400           WRITE RPT-REC AFTER ADVANCING 2 LINES.
147500           IF PATIENT-AGE-I = SPACES
147600               MOVE "NOT SPECIFIED" TO WS-AGE-DISPLAY
147700           ELSE
147800               MOVE PATIENT-AGE-I TO WS-AGE-DISPLAY
147900           END-IF.
148000           MOVE SPACES TO RPT-REC.
148100           STRING "AGE: " DELIMITED BY SIZE
148200                  WS-AGE-DISPLAY DELIMITED BY SIZE
148300                  INTO RPT-REC.
148400           WRITE RPT-REC AFTER ADVANCING 1 LINE.
148500           MOVE SPACES TO RPT-REC.
148600           STRING "CONSULTATION ID: " DELIMITED BY SIZE
148700                  CONSULT-ID-I DELIMITED BY SIZE
148800                  INTO RPT-REC.
148900           WRITE RPT-REC AFTER ADVANCING 1 LINE.
149000           MOVE SPACES TO RPT-REC.
149100           STRING "DATE OF REPORT: " DELIMITED BY SIZE
149200                  WS-RUN-DATE DELIMITED BY SIZE
149300                  "   TIME GENERATED: " DELIMITED BY SIZE
149400                  WS-RUN-TIMESTAMP(12:8) DELIMITED BY SIZE
149500                  INTO RPT-REC.
149600           WRITE RPT-REC AFTER ADVANCING 1 LINE.
149700       615-EXIT.
149800           EXIT.
149900*
150000       620-WRITE-COMPLAINT.
150100           MOVE SPACES TO RPT-REC.
150200           MOVE "CHIEF COMPLAINT" TO RPT-REC(1:15).
150300           WRITE RPT-REC AFTER ADVANCING 2 LINES.
150400           MOVE SPACES TO RPT-REC.
150500           MOVE CHIEF-COMPLAINT-W TO RPT-REC(1:100).
150600           WRITE RPT-REC AFTER ADVANCING 1 LINE.
150700       620-EXIT.
150800           EXIT.
150900*
151000       625-WRITE-SUMMARY-SECT.
151100           MOVE SPACES TO RPT-REC.
151200           MOVE "CLINICAL EXAMINATION" TO RPT-REC(1:20).
151300           WRITE RPT-REC AFTER ADVANCING 2 LINES.
151400           MOVE SPACES TO RPT-REC.
151500           MOVE CONSULT-SUMMARY-W(1:132) TO RPT-REC.
151600           WRITE RPT-REC AFTER ADVANCING 1 LINE.
151700       625-EXIT.
151800           EXIT.
151900*
152000       630-WRITE-VITALS-SECT.
152100           MOVE SPACES TO RPT-REC.
152200           MOVE "VITAL SIGNS" TO RPT-REC(1:11).
152300           WRITE RPT-REC AFTER ADVANCING 2 LINES.
152400           MOVE SPACES TO RPT-REC.
152500           MOVE "PARAMETER            VALUE     UNIT" TO RPT-REC(1:36).
152600           WRITE RPT-REC AFTER ADVANCING 1 LINE.
152700           IF VITAL-BP-W NOT = SPACES
152800               MOVE SPACES TO RPT-REC
152900               STRING "BLOOD PRESSURE       " DELIMITED BY SIZE
153000                      VITAL-BP-W DELIMITED BY SIZE
153100                      "     MMHG" DELIMITED BY SIZE
153200                      INTO RPT-REC
153300               WRITE RPT-REC AFTER ADVANCING 1 LINE
153400           END-IF.
153500           IF VITAL-PR-W NOT = SPACES
153600               MOVE SPACES TO RPT-REC
153700               STRING "PULSE RATE           " DELIMITED BY SIZE
153800                      VITAL-PR-W DELIMITED BY SIZE
153900                      "     BPM" DELIMITED BY SIZE
154000                      INTO RPT-REC
154100               WRITE RPT-REC AFTER ADVANCING 1 LINE
154200           END-IF.
154300           IF VITAL-RBS-W NOT = SPACES
154400               MOVE SPACES TO RPT-REC
154500               STRING "RANDOM BLOOD SUGAR   " DELIMITED BY SIZE
154600                      VITAL-RBS-W DELIMITED BY SIZE
154700                      "     MG/DL" DELIMITED BY SIZE
154800                      INTO RPT-REC
154900               WRITE RPT-REC AFTER ADVANCING 1 LINE
155000           END-IF.
155100       630-EXIT.
155200           EXIT.
155300*
155400       635-WRITE-MEDS-SECT.
155500           MOVE SPACES TO RPT-REC.
155600           MOVE "PRESCRIBED MEDICATIONS" TO RPT-REC(1:22).
155700           WRITE RPT-REC AFTER ADVANCING 2 LINES.
155800           MOVE SPACES TO RPT-REC.
155900           MOVE "MEDICATION          DOSAGE   DURATION   INSTRUCTIONS"
156000                TO RPT-REC(1:53).
156100           WRITE RPT-REC AFTER ADVANCING 1 LINE.
156200           PERFORM 636-WRITE-MED-LINE THRU 636-EXIT
156300                   VARYING MED-IDX-W FROM 1 BY 1
156400                   UNTIL MED-IDX-W > MED-COUNT-W.
156500       635-EXIT.
156600           EXIT.
156700*
156800       636-WRITE-MED-LINE.
156900           MOVE SPACES TO RPT-REC.
157000           STRING MED-NAME-DOSE-W(MED-IDX-W) DELIMITED BY SIZE
157100                  " " DELIMITED BY SIZE
157200                  MED-PATTERN-W(MED-IDX-W) DELIMITED BY SIZE
157300                  " " DELIMITED BY SIZE
157400                  MED-DURATION-W(MED-IDX-W) DELIMITED BY SIZE
157500                  " " DELIMITED BY SIZE
157600                  MED-WHEN-W(MED-IDX-W) DELIMITED BY SIZE
157700                  INTO RPT-REC.
157800           WRITE RPT-REC AFTER ADVANCING 1 LINE.
157900       636-EXIT.
158000           EXIT.
158100*
158200       640-WRITE-INVS-SECT.
158300           MOVE SPACES TO RPT-REC.
158400           MOVE "RECOMMENDED INVESTIGATIONS" TO RPT-REC(1:26).
158500           WRITE RPT-REC AFTER ADVANCING 2 LINES.
158600           MOVE SPACES TO RPT-REC.
158700           MOVE "INVESTIGATION                    ID" TO RPT-REC(1:36).
158800           WRITE RPT-REC AFTER ADVANCING 1 LINE.
158900           PERFORM 641-WRITE-INV-LINE THRU 641-EXIT
159000                   VARYING INV-IDX-W FROM 1 BY 1
159100                   UNTIL INV-IDX-W > INV-COUNT-W.
159200       640-EXIT.
159300           EXIT.
159400*
159500       641-WRITE-INV-LINE.
159600           MOVE SPACES TO RPT-REC.
159700           STRING INV-NAME-W(INV-IDX-W) DELIMITED BY SIZE
159800                  " " DELIMITED BY SIZE
159900                  INV-ID-W(INV-IDX-W) DELIMITED BY SIZE
160000                  INTO RPT-REC.
160100           WRITE RPT-REC AFTER ADVANCING 1 LINE.
160200       641-EXIT.
160300           EXIT.
160400*
160500       645-WRITE-MTPL-SECT.
160600           MOVE SPACES TO RPT-REC.
160700           MOVE "MEDICINE TEMPLATES" TO RPT-REC(1:18).
160800           WRITE RPT-REC AFTER ADVANCING 2 LINES.
160900           PERFORM 646-WRITE-MTPL-LINE THRU 646-EXIT
161000                   VARYING MTPL-IDX-W FROM 1 BY 1
161100                   UNTIL MTPL-IDX-W > MTPL-COUNT-W.
161200       645-EXIT.
161300           EXIT.
161400*
161500       646-WRITE-MTPL-LINE.
161600           MOVE SPACES TO RPT-REC.
161700           STRING MTPL-NAME-W(MTPL-IDX-W) DELIMITED BY SIZE
161800                  " " DELIMITED BY SIZE
161900                  MTPL-ID-W(MTPL-IDX-W) DELIMITED BY SIZE
162000                  INTO RPT-REC.
162100           WRITE RPT-REC AFTER ADVANCING 1 LINE.
162200       646-EXIT.
162300           EXIT.
162400*
162500       650-WRITE-STPL-SECT.
162600           MOVE SPACES TO RPT-REC.
162700           MOVE "SUPER TEMPLATES" TO RPT-REC(1:15).
162800           WRITE RPT-REC AFTER ADVANCING 2 LINES.
162900           PERFORM 651-WRITE-STPL-LINE THRU 651-EXIT
163000                   VARYING STPL-IDX-W FROM 1 BY 1
163100                   UNTIL STPL-IDX-W > STPL-COUNT-W.
163200       650-EXIT.
163300           EXIT.
163400*
163500       651-WRITE-STPL-LINE.
163600           MOVE SPACES TO RPT-REC.
163700           STRING STPL-NAME-W(STPL-IDX-W) DELIMITED BY SIZE
163800                  " " DELIMITED BY SIZE
163900                  STPL-ID-W(STPL-IDX-W) DELIMITED BY SIZE
164000                  INTO RPT-REC.
164100           WRITE RPT-REC AFTER ADVANCING 1 LINE.
164200       651-EXIT.
164300           EXIT.
164400*
164500       655-WRITE-ADVICE-SECT.
164600           MOVE SPACES TO RPT-REC.
164700           MOVE "MEDICAL ADVICE" TO RPT-REC(1:14).
164800           WRITE RPT-REC AFTER ADVANCING 2 LINES.
164900           MOVE SPACES TO RPT-REC.
165000           MOVE ADVICE-W(1:132) TO RPT-REC.
165100           WRITE RPT-REC AFTER ADVANCING 1 LINE.
165200       655-EXIT.
165300           EXIT.
165400*
165500       660-WRITE-FOLLOWUP-SECT.
165600           MOVE SPACES TO RPT-REC.
165700           MOVE "FOLLOW-UP INSTRUCTIONS" TO RPT-REC(1:22).
165800           WRITE RPT-REC AFTER ADVANCING 2 LINES.
165900           IF FOLLOW-UP-DAY-W NOT = SPACES
166000               MOVE SPACES TO RPT-REC
166100               STRING "NEXT CONSULTATION: " DELIMITED BY SIZE
166200                      FOLLOW-UP-DAY-W DELIMITED BY SIZE
166300                      INTO RPT-REC
166400               WRITE RPT-REC AFTER ADVANCING 1 LINE
166500           END-IF.
166600           IF FOLLOW-UP-MODE-W NOT = SPACES
166700               MOVE SPACES TO RPT-REC
166800               STRING "MODE: " DELIMITED BY SIZE
166900                      FOLLOW-UP-MODE-W DELIMITED BY SIZE
167000                      INTO RPT-REC
167100               WRITE RPT-REC AFTER ADVANCING 1 LINE
167200           END-IF.
167300       660-EXIT.
167400           EXIT.
167500*
167600       665-WRITE-VISIT-TYPE-SECT.
167700           MOVE SPACES TO RPT-REC.
167800           MOVE "CONSULTATION TYPE" TO RPT-REC(1:17).
167900           WRITE RPT-REC AFTER ADVANCING 2 LINES.
168000           MOVE SPACES TO RPT-REC.
168100           STRING "VISIT TYPE: " DELIMITED BY SIZE
168200                  VISIT-TYPE-W DELIMITED BY SIZE
168300                  INTO RPT-REC.
168400           WRITE RPT-REC AFTER ADVANCING 1 LINE.
168500       665-EXIT.
168600           EXIT.
168700*
168800       675-WRITE-FOOTER.
168900           MOVE SPACES TO RPT-REC.
169000           MOVE ALL "-" TO RPT-REC(1:60).
169100           WRITE RPT-REC AFTER ADVANCING 2 LINES.
169200           MOVE SPACES TO RPT-REC.
169300           MOVE "THIS IS A COMPUTER-GENERATED REPORT - UNIDOC SYSTEM"
169400                TO RPT-REC(1:52).
169500           WRITE RPT-REC AFTER ADVANCING 1 LINE.
169600           MOVE SPACES TO RPT-REC.
169700           STRING "REPORT ID: " DELIMITED BY SIZE
169800                  CONSULT-ID-I DELIMITED BY SIZE
169900                  " | GENERATED ON: " DELIMITED BY SIZE
170000                  WS-RUN-TIMESTAMP DELIMITED BY SIZE
170100                  INTO RPT-REC.
170200           WRITE RPT-REC AFTER ADVANCING 1 LINE.
170300       675-EXIT.
170400           EXIT.
170500*
170600       800-OPEN-FILES.
170700           MOVE "800-OPEN-FILES" TO PARA-NAME.
170800           OPEN INPUT CONSULT-IN.
170900           IF IFCODE NOT = "00"
171000               MOVE "** ERROR OPENING CONSULT-IN" TO ABEND-REASON
171100               MOVE IFCODE TO ACTUAL-VAL
171200               GO TO 1000-ABEND-RTN.
171300           OPEN OUTPUT CONSULT-REPORT, SYSOUT.
171400           IF RFCODE NOT = "00"
171500               MOVE "** ERROR OPENING CONSULT-REPORT" TO ABEND-REASON
171600               MOVE RFCODE TO ACTUAL-VAL
171700               GO TO 1000-ABEND-RTN.
171800           OPEN I-O CONSULT-MASTER.
171900           IF MFCODE NOT = "00"
172000               MOVE "** ERROR OPENING CONSULT-MASTER" TO ABEND-REASON
172100               MOVE MFCODE TO ACTUAL-VAL
172200               GO TO 1000-ABEND-RTN.
172300       800-EXIT.
172400           EXIT.
172500*
172600       850-CLOSE-FILES.
172700           MOVE "850-CLOSE-FILES" TO PARA-NAME.
172800           CLOSE CONSULT-IN, CONSULT-REPORT, SYSOUT, CONSULT-MASTER.
172900       850-EXIT.
173000           EXIT.
173100*
173200       900-READ-CONSULT-IN.
173300           MOVE "900-READ-CONSULT-IN" TO PARA-NAME.
173400           READ CONSULT-IN
173500               AT END MOVE HIGH-VALUES TO CONSULT-IN-REC
173600               GO TO 900-EXIT
173700           END-READ.
173800           ADD +1 TO RECORDS-READ.
173900       900-EXIT.
174000           EXIT.
174100*
174200       900-CLEANUP.
174300           MOVE "900-CLEANUP" TO PARA-NAME.
174400           PERFORM 950-WRITE-SUMMARY THRU 950-EXIT.
174500           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
174600           DISPLAY "** RECORDS READ **".
174700           DISPLAY RECORDS-READ.
174800           DISPLAY "** RECORDS PROCESSED **".
174900           DISPLAY RECORDS-PROCESSED.
175000           DISPLAY "** RECORDS REJECTED **".
175100           DISPLAY RECORDS-REJECTED.
175200           DISPLAY "******** NORMAL END OF JOB CONSPOST ********".
175300       900-EXIT.
175400           EXIT.
175500*
175600      ****** END-OF-RUN CONTROL-TOTALS PAGE - REQUEST #6205
175700       950-WRITE-SUMMARY.
175800           MOVE "950-WRITE-SUMMARY" TO PARA-NAME.
175900           MOVE SPACES TO RPT-REC.
176000           MOVE "UNIDOC MEDICAL CENTER - RUN CONTROL SUMMARY"
176100                TO RPT-REC(1:44).
176200           WRITE RPT-REC AFTER ADVANCING NEXT-PAGE.
176300           MOVE RECORDS-READ TO WS-RD-EDIT.
176400           MOVE RECORDS-PROCESSED TO WS-RP-EDIT.
176500           MOVE RECORDS-REJECTED TO WS-RJ-EDIT.
176600           MOVE MEDS-EXTRACTED-TOTAL TO WS-MC-EDIT.
176700           MOVE INVS-EXTRACTED-TOTAL TO WS-IC-EDIT.
176800           MOVE RECS-WITH-VITALS TO WS-VC-EDIT.
176900           MOVE SPACES TO RPT-REC.
177000           STRING "RECORDS READ. . . . . . . . . " DELIMITED BY SIZE
177100                  WS-RD-EDIT DELIMITED BY SIZE
177200                  INTO RPT-REC.
177300           WRITE RPT-REC AFTER ADVANCING 2 LINES.
177400           MOVE SPACES TO RPT-REC.
177500           STRING "RECORDS PROCESSED . . . . . . " DELIMITED BY SIZE
177600                  WS-RP-EDIT DELIMITED BY SIZE
177700                  INTO RPT-REC.
177800           WRITE RPT-REC AFTER ADVANCING 1 LINE.
177900           MOVE SPACES TO RPT-REC.
178000           STRING "RECORDS REJECTED. . . . . . . " DELIMITED BY SIZE
178100                  WS-RJ-EDIT DELIMITED BY SIZE
178200                  INTO RPT-REC.
178300           WRITE RPT-REC AFTER ADVANCING 1 LINE.
178400           MOVE SPACES TO RPT-REC.
178500           STRING "MEDICATIONS EXTRACTED . . . . " DELIMITED BY SIZE
178600                  WS-MC-EDIT DELIMITED BY SIZE
178700                  INTO RPT-REC.
178800           WRITE RPT-REC AFTER ADVANCING 1 LINE.
178900           MOVE SPACES TO RPT-REC.
179000           STRING "INVESTIGATIONS EXTRACTED. . . " DELIMITED BY SIZE
179100                  WS-IC-EDIT DELIMITED BY SIZE
179200                  INTO RPT-REC.
179300           WRITE RPT-REC AFTER ADVANCING 1 LINE.
179400           MOVE SPACES TO RPT-REC.
179500           STRING "RECORDS WITH VITALS FOUND . . " DELIMITED BY SIZE
179600                  WS-VC-EDIT DELIMITED BY SIZE
179700                  INTO RPT-REC.
179800           WRITE RPT-REC AFTER ADVANCING 1 LINE.
179900       950-EXIT.
180000           EXIT.
180100*
180200       1000-ABEND-RTN.
180300           WRITE SYSOUT-REC FROM ABEND-REC.
180400           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
180500           DISPLAY "*** ABNORMAL END OF JOB - CONSPOST ***" UPON CONSOLE.
180600           DIVIDE ZERO-VAL INTO ONE-VAL.
