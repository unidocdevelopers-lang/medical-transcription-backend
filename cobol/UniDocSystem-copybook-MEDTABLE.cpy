000100******************************************************************
000200* MEDTABLE                                                       *
000300* MEDICATION MASTER TABLE - THE FIXED SET OF DRUGS MEDMATCH       *
000400* KNOWS HOW TO RECOGNIZE WHEN IT SEES A PRESCRIPTION VERB IN THE  *
000500* DICTATED TEXT.  DEFAULT DOSE/PATTERN/DURATION/WHEN ARE THE      *
000600* CLINIC'S STANDING-ORDER DEFAULTS, USED WHEN THE DICTATED TEXT   *
000700* DOES NOT OVERRIDE THEM.  LOADED ONCE AT PROGRAM START, NEVER    *
000800* CHANGES DURING A RUN - THIS IS NOT A VSAM FILE.                 *
000900*                                                                 *
001000* 052213 RTM ORIGINAL 12-DRUG TABLE PER REQUEST #4471             *
001100* 061504 RTM CORRECTED PANTOPRAZOLE DEFAULT TIMING TO BEFORE FOOD *
001150* 081511 CDW NAME-DOSE STAYS UPPERCASE HERE ON PURPOSE - IT IS    *
001160*             THE INSPECT/TALLYING MATCH KEY.  MEDMATCH NOW CALLS *
001170*             TITLCASE TO DRESS UP THE OUTPUT LINE.  QA #7014     *
001200******************************************************************
001300 01  MED-TABLE-AREA.
001400     05  MED-TABLE-ENTRY.
001500         10  FILLER PIC X(30) VALUE "ASPIRIN 75MG".
001600         10  FILLER PIC X(12) VALUE "0-0-1".
001700         10  FILLER PIC X(15) VALUE "ONGOING".
001800         10  FILLER PIC X(15) VALUE "AFTER FOOD".
001900         10  FILLER PIC X(30) VALUE "PARACETAMOL 500MG".
002000         10  FILLER PIC X(12) VALUE "1-0-1".
002100         10  FILLER PIC X(15) VALUE "5 DAYS".
002200         10  FILLER PIC X(15) VALUE "AFTER FOOD".
002300         10  FILLER PIC X(30) VALUE "ATORVASTATIN 20MG".
002400         10  FILLER PIC X(12) VALUE "0-0-1".
002500         10  FILLER PIC X(15) VALUE "ONGOING".
002600         10  FILLER PIC X(15) VALUE "AFTER DINNER".
002700         10  FILLER PIC X(30) VALUE "STATIN 20MG".
002800         10  FILLER PIC X(12) VALUE "0-0-1".
002900         10  FILLER PIC X(15) VALUE "ONGOING".
003000         10  FILLER PIC X(15) VALUE "AFTER DINNER".
003100         10  FILLER PIC X(30) VALUE "METFORMIN 500MG".
003200         10  FILLER PIC X(12) VALUE "1-0-1".
003300         10  FILLER PIC X(15) VALUE "ONGOING".
003400         10  FILLER PIC X(15) VALUE "BEFORE FOOD".
003500         10  FILLER PIC X(30) VALUE "AMLODIPINE 5MG".
003600         10  FILLER PIC X(12) VALUE "1-0-0".
003700         10  FILLER PIC X(15) VALUE "ONGOING".
003800         10  FILLER PIC X(15) VALUE "AFTER BREAKFAST".
003900         10  FILLER PIC X(30) VALUE "PANTOPRAZOLE 40MG".
004000         10  FILLER PIC X(12) VALUE "1-0-0".
004100         10  FILLER PIC X(15) VALUE "30 DAYS".
004200         10  FILLER PIC X(15) VALUE "BEFORE FOOD".
004300         10  FILLER PIC X(30) VALUE "OMEPRAZOLE 20MG".
004400         10  FILLER PIC X(12) VALUE "1-0-0".
004500         10  FILLER PIC X(15) VALUE "30 DAYS".
004600         10  FILLER PIC X(15) VALUE "BEFORE FOOD".
004700         10  FILLER PIC X(30) VALUE "INSULIN AS PRESCRIBED".
004800         10  FILLER PIC X(12) VALUE "AS DIRECTED".
004900         10  FILLER PIC X(15) VALUE "ONGOING".
005000         10  FILLER PIC X(15) VALUE "BEFORE MEALS".
005100         10  FILLER PIC X(30) VALUE "LISINOPRIL 10MG".
005200         10  FILLER PIC X(12) VALUE "1-0-0".
005300         10  FILLER PIC X(15) VALUE "ONGOING".
005400         10  FILLER PIC X(15) VALUE "BEFORE FOOD".
005500         10  FILLER PIC X(30) VALUE "LOSARTAN 50MG".
005600         10  FILLER PIC X(12) VALUE "1-0-0".
005700         10  FILLER PIC X(15) VALUE "ONGOING".
005800         10  FILLER PIC X(15) VALUE "BEFORE FOOD".
005900         10  FILLER PIC X(30) VALUE "SIMVASTATIN 20MG".
006000         10  FILLER PIC X(12) VALUE "0-0-1".
006100         10  FILLER PIC X(15) VALUE "ONGOING".
006200         10  FILLER PIC X(15) VALUE "AFTER DINNER".
006300*
006400     05  FILLER REDEFINES MED-TABLE-ENTRY.
006500         10  MED-TABLE-ROW OCCURS 12 TIMES
006600                         INDEXED BY MED-TAB-IDX.
006700             15  MED-TAB-NAME-DOSE   PIC X(30).
006800             15  MED-TAB-PATTERN     PIC X(12).
006900             15  MED-TAB-DURATION    PIC X(15).
007000             15  MED-TAB-WHEN        PIC X(15).
007100 01  MED-TABLE-COUNT-CONST           PIC 9(02) COMP VALUE 12.
